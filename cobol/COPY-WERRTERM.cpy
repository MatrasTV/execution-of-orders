000010******************************************************************
000020*    COPY WERRTERM  --  FATAL I/O ERROR COMMUNICATION AREA
000030*    USED BY ANY PROGRAM THAT CALLS THE ERRTERM TERMINATION
000040*    SUBPROGRAM WHEN A FILE OPERATION COMES BACK WITH A BAD
000050*    FILE STATUS.  FILL IN EVERY FIELD BEFORE THE CALL.
000060******************************************************************
000070 01  WERRTERM-AREA.
000080     05  WERRTERM-PROGRAM        PIC X(08).
000090     05  WERRTERM-PARAGRAPH      PIC X(20).
000100     05  WERRTERM-RESOURCE       PIC X(20).
000110     05  WERRTERM-OPERATION      PIC X(12).
000120     05  WERRTERM-STATUS-CODE    PIC X(02).
000130     05  WERRTERM-MESSAGE        PIC X(50).
000140     05  FILLER                  PIC X(10).
000150*    COMPACT ONE-LINE VIEW OF THE SAME AREA, USED BY ERRTERM'S
000160*    DEBUG TRACE DISPLAY SO THE SYSOUT CAN BE GREPPED FOR A
000170*    SINGLE PROGRAM/OPERATION/STATUS/MESSAGE LINE INSTEAD OF
000180*    SCANNING THE FULL BOXED BANNER.
000190 01  WERRTERM-TRACE-LINE REDEFINES WERRTERM-AREA.
000200     05  WERRTERM-TL-PROGRAM     PIC X(08).
000210     05  FILLER                  PIC X(40).
000220     05  WERRTERM-TL-OPERATION   PIC X(12).
000230     05  WERRTERM-TL-STATUS      PIC X(02).
000240     05  WERRTERM-TL-MESSAGE     PIC X(50).
000250     05  FILLER                  PIC X(10).
