000010******************************************************************
000020*    COPY WPREVCEL  --  HOURLY INBOUND-ORDER FORECAST RECORD
000030*    FCS-CELLA MAY BE ENTIRELY BLANK ON EVERY ROW WHEN THE
000040*    FORECAST FILE CARRIES NO CELL DETAIL -- SEE STACELLA
000050*    PARAGRAPH 4000-AGGREGATE-FORECAST.
000060*    FCS-EXPECTED-QTY-X IS THE RAW TEXT FORM OF THE EXPECTED
000070*    QUANTITY COLUMN; FCS-EXPECTED-QTY-N REDEFINES IT SO THE
000080*    SIGN AND THE DIGITS CAN BE TESTED AND USED SEPARATELY.
000090*    A ROW WHERE FCS-EXPECTED-QTY-X IS NOT A VALID SIGNED
000100*    NUMBER (INCLUDING ALL-SPACES) IS DROPPED, NOT ZEROED.
000110******************************************************************
000120 01  FCS-CELLA-RECORD.
000130     05  FCS-CELLA               PIC X(08).
000140     05  FCS-HOUR                PIC 9(02).
000150     05  FCS-EXPECTED-QTY-X      PIC X(16).
000160     05  FILLER                  PIC X(10).
000170 01  FCS-EXPECTED-QTY-N REDEFINES FCS-CELLA-RECORD.
000180     05  FILLER                  PIC X(10).
000190     05  FCS-EXP-SIGN            PIC X(01).
000200     05  FCS-EXP-AMOUNT          PIC 9(13)V9(02).
000210     05  FILLER                  PIC X(10).
