000010******************************************************************
000020*    COPY WESTCEL  --  CELLA STATISTICS RECORD (KEYED STORE)
000030*    ONE RECORD PER (CELLA, STATS-DATE).  THE INDEXED FILE'S
000040*    RECORD KEY IS STA-KEY; A SECOND VIEW OF THE SAME BYTES,
000050*    STA-KEY-BY-DATE, IS KEPT AROUND FOR REPORT PROGRAMS THAT
000060*    STILL WANT TO WALK THE FILE DATE-FIRST.  WRITING AN
000070*    EXISTING KEY REPLACES THE COUNTS AND THE EXPECTED AMOUNT.
000080******************************************************************
000090 01  STA-CELLA-RECORD.
000100     05  STA-KEY.
000110         10  STA-CELLA           PIC X(08).
000120         10  STA-STATS-DATE      PIC X(10).
000130     05  STA-KEY-BY-DATE REDEFINES STA-KEY.
000140         10  STA-STATS-DATE-R    PIC X(10).
000150         10  STA-CELLA-R         PIC X(08).
000160     05  STA-PARTIAL-COUNT       PIC 9(07).
000170     05  STA-FULL-COUNT          PIC 9(07).
000180     05  STA-EXPECTED-SIGN       PIC X(01).
000190     05  STA-EXPECTED-AMOUNT     PIC 9(16)V9(02).
000200     05  FILLER                  PIC X(15).
