000010******************************************************************
000020*    COPY WFECSTA  --  STATISTICS-DATE WORK AREA
000030*    HOLDS TODAY'S DATE, THE RESOLVED STATISTICS DATE (EITHER
000040*    THE PARAMETER CARD'S OVERRIDE DATE, CHECKED DIRECTLY
000050*    AGAINST PRM-OVERRIDE-DATE IN 1300-DETERMINE-STATS-DATE, OR
000060*    TODAY MINUS 1 OR 3 DAYS), AND THE MONTH-LENGTH TABLE USED
000070*    BY 1310-SUBTRACT-DAYS-FROM-TODAY TO WALK A DATE BACKWARDS
000080*    WITHOUT CALLING A LIBRARY FUNCTION.  FEBRUARY'S ENTRY IS
000090*    THE NON-LEAP VALUE; THE SUBTRACT PARAGRAPH ADDS 1 WHEN THE
000091*    WORK YEAR IS A LEAP YEAR.
000100******************************************************************
000110 01  WFECSTA-TODAY.
000120     05  WFECSTA-TODAY-YYYYMMDD  PIC 9(08).
000130     05  WFECSTA-TODAY-R REDEFINES WFECSTA-TODAY-YYYYMMDD.
000140         10  WFECSTA-TODAY-YYYY  PIC 9(04).
000150         10  WFECSTA-TODAY-MM    PIC 9(02).
000160         10  WFECSTA-TODAY-DD    PIC 9(02).
000170     05  FILLER                  PIC X(02) VALUE SPACES.
000180 77  WFECSTA-DAY-OF-WEEK         PIC 9(01).
000190     88  WFECSTA-DAY-IS-MONDAY            VALUE 1.
000200 77  WFECSTA-DAYS-TO-SUBTRACT    PIC 9(01) COMP.
000210 01  WFECSTA-WORK-DATE.
000220     05  WFECSTA-WORK-YYYY       PIC 9(04).
000230     05  WFECSTA-WORK-MM         PIC 9(02).
000240     05  WFECSTA-WORK-DD         PIC S9(03) COMP.
000250     05  FILLER                  PIC X(02) VALUE SPACES.
000260 77  WFECSTA-STATS-DATE          PIC X(10).
000290 01  WFECSTA-MONTHLEN-R.
000300     05  FILLER                  PIC 9(02) VALUE 31.
000310     05  FILLER                  PIC 9(02) VALUE 28.
000320     05  FILLER                  PIC 9(02) VALUE 31.
000330     05  FILLER                  PIC 9(02) VALUE 30.
000340     05  FILLER                  PIC 9(02) VALUE 31.
000350     05  FILLER                  PIC 9(02) VALUE 30.
000360     05  FILLER                  PIC 9(02) VALUE 31.
000370     05  FILLER                  PIC 9(02) VALUE 31.
000380     05  FILLER                  PIC 9(02) VALUE 30.
000390     05  FILLER                  PIC 9(02) VALUE 31.
000400     05  FILLER                  PIC 9(02) VALUE 30.
000410     05  FILLER                  PIC 9(02) VALUE 31.
000420     05  FILLER                  PIC X(02) VALUE SPACES.
000430 01  WFECSTA-MONTHLEN REDEFINES WFECSTA-MONTHLEN-R.
000440     05  WFECSTA-DAYS-IN-MON     PIC 9(02) OCCURS 12 TIMES.
000450     05  FILLER                  PIC X(02).
