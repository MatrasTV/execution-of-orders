000010******************************************************************
000020*    COPY WDETCEL  --  ORDER-LINE DETAIL RECORD
000030*    SAME LAYOUT FOR THE PARTIAL-EXECUTION REPORT AND THE
000040*    FULL-EXECUTION REPORT.  ONE RECORD PER ORDER LINE.
000050*    DET-PLAN-DATE-N IS A NUMERIC REDEFINITION USED ONLY TO
000060*    TEST WHETHER THE PLAN DATE IS A VALID CALENDAR DATE --
000070*    THE ORIGINAL TEXT FORM IS WHAT GETS COMPARED TO THE
000080*    STATISTICS DATE.
000090******************************************************************
000100 01  DET-CELLA-RECORD.
000110     05  DET-ORDER-ID            PIC X(10).
000120     05  DET-PLAN-DATE.
000130         10  DET-PLAN-YYYY       PIC X(04).
000140         10  DET-PLAN-DASH-1     PIC X(01).
000150         10  DET-PLAN-MM         PIC X(02).
000160         10  DET-PLAN-DASH-2     PIC X(01).
000170         10  DET-PLAN-DD         PIC X(02).
000180     05  DET-CELLA               PIC X(08).
000190     05  FILLER                  PIC X(12).
000200 01  DET-PLAN-DATE-N REDEFINES DET-CELLA-RECORD.
000210     05  FILLER                  PIC X(10).
000220     05  DET-PLAN-YYYY-N         PIC 9(04).
000230     05  FILLER                  PIC X(01).
000240     05  DET-PLAN-MM-N           PIC 9(02).
000250     05  FILLER                  PIC X(01).
000260     05  DET-PLAN-DD-N           PIC 9(02).
000270     05  FILLER                  PIC X(20).
