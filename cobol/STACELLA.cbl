000010  IDENTIFICATION DIVISION.
000020******************************************************************
000030  PROGRAM-ID.     STACELLA.
000040  AUTHOR.         R DOBBS.
000050  INSTALLATION.   CENTRAL WHSE DATA CTR.
000060  DATE-WRITTEN.   09/22/85.
000070  DATE-COMPILED.
000080  SECURITY.       UNCLASSIFIED.
000090******************************************************************
000100* CHANGE LOG
000110*   09/22/85  RDK  INITIAL VERSION.  DAILY JOB THAT COUNTS
000120*                  PARTIAL- AND FULL-EXECUTION ORDER LINES BY
000130*                  CELLA FOR YESTERDAY AND STORES THE COUNTS.
000140*   03/10/86  RDK  CR-0087  ADDED THE MONDAY RULE -- OPERATIONS
000150*                  WANTED FRIDAY'S NUMBERS CARRIED OVER THE
000160*                  WEEKEND INSTEAD OF SUNDAY'S (EMPTY) NUMBERS.
000170*   11/02/88  TJM  CR-0142  REPLACED THE HOME-GROWN ABEND
000180*                  ROUTINE WITH A CALL TO THE SHOP-STANDARD
000190*                  ERRTERM SUBPROGRAM ON ANY BAD FILE STATUS.
000200*   07/14/91  LMP  CR-0333  ADDED THE HOURLY INBOUND FORECAST
000210*                  FILE AND THE EXPECTED-QUANTITY COLUMN TO THE
000220*                  STORED RECORD.  FORECAST ROWS WITH A BLANK
000230*                  OR NON-NUMERIC QUANTITY ARE DROPPED, NOT
000240*                  COUNTED AS ZERO -- SEE 4020-PROCESS-FORECAST-
000250*                  RECORD.
000260*   01/09/92  LMP  CR-0356  SOME FORECAST FILES CARRY NO CELLA
000270*                  COLUMN AT ALL.  WHEN THAT HAPPENS THE DAY'S
000280*                  TOTAL IS NOW SPREAD ACROSS EVERY CELLA AS A
000290*                  DEFAULT EXPECTED AMOUNT INSTEAD OF BEING
000300*                  LOST.
000310*   02/05/93  LMP  CR-0477  ADDED THE SINGLE-CELLA RUN FILTER
000320*                  ON THE PARAMETER CARD FOR THE RERUN-ONE-CELLA
000330*                  REQUEST FROM OPERATIONS.
000340*   06/02/94  RDK  CR-0528  CONVERTED THE STATISTICS FILE FROM
000350*                  A SEQUENTIAL APPEND-ONLY FILE TO A KEYED
000360*                  (CELLA, STATS-DATE) INDEXED FILE SO A RERUN
000370*                  REPLACES THE OLD NUMBERS INSTEAD OF STACKING
000380*                  A SECOND RECORD BEHIND THEM.
000390*   09/30/96  RDK  CR-0689  ADDED WS-DEBUG-SW FOR THE CELLA
000400*                  ACCUMULATOR PARAGRAPHS; SET ON AND RECOMPILE
000410*                  TO TRACE EACH CELLA AS IT IS COUNTED.
000420*   12/01/98  DJW  Y2K-014  TODAY'S DATE AND THE STATISTICS DATE
000430*                  ARE CARRIED AS 4-DIGIT YEARS THROUGHOUT AND
000440*                  THE BACKWARD-DATE MATH IS CENTURY-AWARE.
000450*                  REVIEWED AND SIGNED OFF FOR THE CENTURY
000460*                  ROLLOVER.
000470*   08/11/02  LMP  CR-0915  STATISTICS FILE NOW RETURNS STATUS
000480*                  61 (SHARING CONFLICT) UNDER THE LAN FILE
000490*                  SERVER -- ROUTED INTO THE SAME FATAL-ERROR
000500*                  HANDLING AS ANY OTHER BAD STATUS.
000510*   04/22/05  PQV  CR-1102  NEW OPERATOR ON THE OVERNIGHT SHIFT
000520*                  KEPT ASKING WHAT EACH SECTION OF THE CODE WAS
000530*                  FOR.  WENT THROUGH AND COMMENTED EVERY
000540*                  PARAGRAPH -- NO LOGIC CHANGED, SEE THE
000550*                  RUN-TOTALS AT END OF JOB TO CONFIRM.
000560******************************************************************
000570  ENVIRONMENT DIVISION.
000580******************************************************************
000590  CONFIGURATION SECTION.
000600*    NO SPECIAL DEVICE SWITCHES ON THIS JOB -- THE CLASS TEST
000610*    BELOW IS USED BY 4020-PROCESS-FORECAST-RECORD TO CHECK THE
000620*    FORECAST ROW'S SIGN BYTE BEFORE TRUSTING THE AMOUNT FIELD.
000630  SPECIAL-NAMES.
000640      CLASS VALID-SIGN-CHAR IS '+' '-'.
000650******************************************************************
000660  INPUT-OUTPUT SECTION.
000670  FILE-CONTROL.
000680*    PARM-CARD IS OPTIONAL -- A MISSING CARD IS NOT AN ERROR, IT
000690*    JUST MEANS THE JOB RUNS WITH EVERY DEFAULT (YESTERDAY, ALL
000700*    CELLAS, NO TIME-ZONE TAG).  SEE 1200-READ-PARM-CARD.
000710      SELECT OPTIONAL PARM-CARD ASSIGN TO PARMCARD
000720          ORGANIZATION IS LINE SEQUENTIAL
000730          FILE STATUS IS FS-PARM.
000740*    YESTERDAY'S PARTIAL-EXECUTION ORDER LINES.
000750      SELECT PARTIAL-DETAIL ASSIGN TO PARTDET
000760          ORGANIZATION IS LINE SEQUENTIAL
000770          FILE STATUS IS FS-PARTIAL.
000780*    YESTERDAY'S FULL-EXECUTION ORDER LINES.
000790      SELECT FULL-DETAIL  ASSIGN TO FULLDET
000800          ORGANIZATION IS LINE SEQUENTIAL
000810          FILE STATUS IS FS-FULL.
000820*    HOURLY INBOUND FORECAST ROWS (ADDED CR-0333).
000830      SELECT FORECAST     ASSIGN TO FCSTDAT
000840          ORGANIZATION IS LINE SEQUENTIAL
000850          FILE STATUS IS FS-FORECAST.
000860*    THE CELLA STATISTICS STORE.  KEYED (CELLA, STATS-DATE) SO A
000870*    RERUN FOR A DAY ALREADY LOADED OVERWRITES INSTEAD OF STACKS.
000880      SELECT STATS-FILE   ASSIGN TO STACELA
000890          ORGANIZATION IS INDEXED
000900          ACCESS MODE IS DYNAMIC
000910          RECORD KEY IS STA-KEY
000920          FILE STATUS IS FS-STATS.
000930******************************************************************
000940  DATA DIVISION.
000950******************************************************************
000960  FILE SECTION.
000970*    PARM-CARD-REC IS MOVED INTO COPY WPARMCEL'S PRM-CARD-RECORD
000980*    BY 1200-READ-PARM-CARD; THE FD RECORD ITSELF CARRIES NO
000990*    FIELD BREAKOUT.
001000  FD  PARM-CARD
001010      LABEL RECORDS ARE STANDARD
001020      RECORD CONTAINS 60 CHARACTERS.
001030  01  PARM-CARD-REC                PIC X(60).
001040*    RAW PARTIAL-DETAIL LINE, BROKEN OUT VIA COPY WDETCEL ONCE
001050*    MOVED INTO DET-CELLA-RECORD.
001060  FD  PARTIAL-DETAIL
001070      LABEL RECORDS ARE STANDARD
001080      RECORD CONTAINS 40 CHARACTERS.
001090  01  PARTIAL-DETAIL-REC           PIC X(40).
001100*    RAW FULL-DETAIL LINE -- SAME LAYOUT AS PARTIAL-DETAIL-REC,
001110*    SHARES COPY WDETCEL'S FIELD BREAKOUT.
001120  FD  FULL-DETAIL
001130      LABEL RECORDS ARE STANDARD
001140      RECORD CONTAINS 40 CHARACTERS.
001150  01  FULL-DETAIL-REC              PIC X(40).
001160*    RAW HOURLY FORECAST LINE, BROKEN OUT VIA COPY WPREVCEL.
001170  FD  FORECAST
001180      LABEL RECORDS ARE STANDARD
001190      RECORD CONTAINS 36 CHARACTERS.
001200  01  FORECAST-REC                 PIC X(36).
001210*    KEYED STATISTICS RECORD -- LAYOUT IS COPY WESTCEL, SHARED
001220*    WITH ANY DOWNSTREAM JOB THAT READS STACELA DIRECTLY.
001230  FD  STATS-FILE
001240      LABEL RECORDS ARE STANDARD
001250      RECORD CONTAINS 66 CHARACTERS.
001260  COPY WESTCEL.
001270******************************************************************
001280  WORKING-STORAGE SECTION.
001290******************************************************************
001300*    END-OF-FILE AND VALIDITY SWITCHES FOR THE THREE INPUT
001310*    PASSES AND THE CALENDAR-MATH PARAGRAPHS BELOW.
001320  01  WS-PROGRAM-SWITCHES.
001330*    SET BY 2010-READ-PARTIAL-DETAIL ON END OF FILE.
001340      05  WS-EOF-PARTIAL-SW        PIC X VALUE 'N'.
001350          88  WS-EOF-PARTIAL               VALUE 'Y'.
001360*    SET BY 3010-READ-FULL-DETAIL ON END OF FILE.
001370      05  WS-EOF-FULL-SW           PIC X VALUE 'N'.
001380          88  WS-EOF-FULL                  VALUE 'Y'.
001390*    SET BY 4010-READ-FORECAST ON END OF FILE.
001400      05  WS-EOF-FORECAST-SW       PIC X VALUE 'N'.
001410          88  WS-EOF-FORECAST              VALUE 'Y'.
001420*    SET BY 2200-VALIDATE-PLAN-DATE, TESTED BY BOTH DETAIL PASSES.
001430      05  WS-PLAN-DATE-VALID-SW    PIC X VALUE 'N'.
001440          88  WS-PLAN-DATE-VALID           VALUE 'Y'.
001450          88  WS-PLAN-DATE-INVALID         VALUE 'N'.
001460*    SET BY 1320-TEST-LEAP-YEAR, CONSUMED BY THE CALENDAR-BORROW
001470*    AND PLAN-DATE-VALIDATION PARAGRAPHS.
001480      05  WS-YEAR-IS-LEAP-SW       PIC X VALUE 'N'.
001490          88  WS-YEAR-IS-LEAP              VALUE 'Y'.
001500*    BUBBLE-SORT LOOP CONTROL, SHARED ACROSS ALL THREE SORTED
001510*    ACCUMULATOR TABLES (ONLY ONE SORT IS EVER IN FLIGHT).
001520      05  WS-SWAP-MADE-SW          PIC X VALUE 'N'.
001530          88  WS-SWAP-WAS-MADE             VALUE 'Y'.
001540          88  WS-SWAP-NOT-MADE             VALUE 'N'.
001550*    SET WHEN A CARD IS ACTUALLY READ -- NOT CURRENTLY
001560*    TESTED ANYWHERE, KEPT FOR THE NEXT PROGRAMMER WHO
001570*    NEEDS TO KNOW WHETHER DEFAULTS WERE USED.
001580      05  WS-PARM-CARD-FOUND-SW    PIC X VALUE 'N'.
001590          88  WS-PARM-CARD-WAS-FOUND       VALUE 'Y'.
001600*    WS-DEBUG-SW IS FLIPPED TO 'Y' AND RECOMPILED WHEN A
001610*    PROGRAMMER NEEDS THE CELLA-BY-CELLA TRACE LINES OUT OF
001620*    THE ACCUMULATOR PARAGRAPHS -- NOT A RUN-TIME PARAMETER.
001630      05  WS-DEBUG-SW              PIC X VALUE 'N'.
001640          88  STACELLA-DEBUG-ON            VALUE 'Y'.
001650          88  STACELLA-DEBUG-OFF           VALUE 'N'.
001660      05  FILLER                   PIC X(05) VALUE SPACES.
001670*    ONE OPEN-FLAG PER FILE SO 6200-CLOSE-ALL-FILES (ALSO CALLED
001680*    FROM 9999-FATAL-ERROR) ONLY CLOSES WHAT IS ACTUALLY OPEN.
001690  01  WS-OPEN-SWITCHES.
001700*    ONE FLAG PER FILE, TESTED BY 6200-CLOSE-ALL-FILES.
001710      05  WS-OPEN-PARM             PIC X VALUE 'N'.
001720          88  WS-PARM-IS-OPEN              VALUE 'Y'.
001730      05  WS-OPEN-PARTIAL          PIC X VALUE 'N'.
001740          88  WS-PARTIAL-IS-OPEN           VALUE 'Y'.
001750      05  WS-OPEN-FULL             PIC X VALUE 'N'.
001760          88  WS-FULL-IS-OPEN              VALUE 'Y'.
001770      05  WS-OPEN-FORECAST         PIC X VALUE 'N'.
001780          88  WS-FORECAST-IS-OPEN          VALUE 'Y'.
001790      05  WS-OPEN-STATS            PIC X VALUE 'N'.
001800          88  WS-STATS-IS-OPEN             VALUE 'Y'.
001810      05  FILLER                   PIC X(05) VALUE SPACES.
001820*    FILE STATUS BYTES, ONE PER FILE, WITH THE 88-LEVELS EACH
001830*    READ/OPEN PARAGRAPH ACTUALLY TESTS.
001840  01  WS-FILE-STATUS-AREA.
001850*    FILE STATUS FOR PARM-CARD; '35' IS NORMAL HERE.
001860      05  FS-PARM                  PIC X(02).
001870          88  FS-PARM-OK                   VALUE '00'.
001880          88  FS-PARM-EOF                  VALUE '10'.
001890          88  FS-PARM-NOT-FOUND            VALUE '35'.
001900*    FILE STATUS FOR PARTIAL-DETAIL; ONLY '00' AND '10'
001910*    (EOF) ARE NOT FATAL.
001920      05  FS-PARTIAL               PIC X(02).
001930          88  FS-PARTIAL-OK                VALUE '00'.
001940          88  FS-PARTIAL-EOF               VALUE '10'.
001950*    FILE STATUS FOR FULL-DETAIL; SAME RULE AS FS-PARTIAL.
001960      05  FS-FULL                  PIC X(02).
001970          88  FS-FULL-OK                   VALUE '00'.
001980          88  FS-FULL-EOF                  VALUE '10'.
001990*    FILE STATUS FOR FORECAST; SAME RULE AS FS-PARTIAL.
002000      05  FS-FORECAST              PIC X(02).
002010          88  FS-FORECAST-OK               VALUE '00'.
002020          88  FS-FORECAST-EOF              VALUE '10'.
002030*    FILE STATUS FOR STATS-FILE; '35' ON THE VERY FIRST
002040*    OPEN MEANS THE DATA SET DOES NOT EXIST YET.
002050      05  FS-STATS                 PIC X(02).
002060          88  FS-STATS-OK                  VALUE '00'.
002070          88  FS-STATS-NOT-FOUND           VALUE '35'.
002080      05  FILLER                   PIC X(05) VALUE SPACES.
002090*    RUN COUNTERS -- DISPLAYED BY 6100-DISPLAY-RUN-TOTALS AT END
002100*    OF JOB SO OPERATIONS CAN CONFIRM THE RUN MOVED RECORDS.
002110  01  WS-RUN-COUNTERS.
002120*    PARTIAL-EXECUTION LINES ACTUALLY READ (EOF NOT COUNTED).
002130      05  WS-PARTIAL-READ-COUNT    PIC 9(07) COMP VALUE 0.
002140*    FULL-EXECUTION LINES ACTUALLY READ.
002150      05  WS-FULL-READ-COUNT       PIC 9(07) COMP VALUE 0.
002160*    FORECAST ROWS ACTUALLY READ, INCLUDING SKIPPED ONES.
002170      05  WS-FORECAST-READ-COUNT   PIC 9(07) COMP VALUE 0.
002180*    FORECAST ROWS DROPPED FOR A BAD SIGN OR NON-NUMERIC
002190*    QUANTITY -- SEE 4020-PROCESS-FORECAST-RECORD.
002200      05  WS-FORECAST-SKIP-COUNT   PIC 9(07) COMP VALUE 0.
002210*    NEW CELLA/STATS-DATE RECORDS INSERTED THIS RUN.
002220      05  WS-STATS-WRITTEN-COUNT   PIC 9(07) COMP VALUE 0.
002230*    EXISTING CELLA/STATS-DATE RECORDS REPLACED (A RERUN).
002240      05  WS-STATS-REWRITTEN-COUNT PIC 9(07) COMP VALUE 0.
002250      05  FILLER                   PIC X(05) VALUE SPACES.
002260*    WORK FIELDS FOR 1320-TEST-LEAP-YEAR -- SHARED BY THE
002270*    STATS-DATE BACKWARD MATH AND THE PLAN-DATE VALIDATION.
002280  01  WS-LEAP-YEAR-WORK.
002290*    YEAR UNDER TEST -- LOADED BY EITHER THE STATS-DATE
002300*    BACKWARD MATH OR THE PLAN-DATE VALIDATOR BEFORE
002310*    CALLING 1320-TEST-LEAP-YEAR.
002320      05  WS-LEAP-TEST-YYYY        PIC 9(04).
002330      05  WS-LEAP-REM-4            PIC 9(04) COMP.
002340      05  WS-LEAP-REM-100          PIC 9(04) COMP.
002350      05  WS-LEAP-REM-400          PIC 9(04) COMP.
002360*    DAYS IN THE MONTH JUST BORROWED, LEAP-YEAR ADJUSTED
002370*    FOR FEBRUARY.
002380      05  WS-DAYS-IN-BORROWED-MONTH PIC 9(02) COMP.
002390      05  FILLER                   PIC X(05) VALUE SPACES.
002400*    CURRENT-KEY HOLDERS FOR THE THREE-WAY MERGE IN
002410*    5010-MERGE-UNION-CELLAS, PLUS THE WINNING CELLA AND
002420*    EXPECTED-QUANTITY OF THE ROUND IN PROGRESS.
002430  01  WS-MERGE-WORK.
002440*    THE CELLA BEING WRITTEN THIS ROUND OF THE MERGE.
002450      05  WS-MERGE-CELLA           PIC X(08).
002460*    EXPECTED QUANTITY FOR WS-MERGE-CELLA, DEFAULTED TO
002470*    WS-DEFAULT-EXPECTED UNTIL A FORECAST ENTRY IS FOUND.
002480      05  WS-MERGE-EXPECTED        PIC S9(16)V9(02).
002490      05  WS-PARTIAL-KEY-CURRENT   PIC X(08).
002500      05  WS-FULL-KEY-CURRENT      PIC X(08).
002510      05  WS-FORECAST-KEY-CURRENT  PIC X(08).
002520      05  FILLER                   PIC X(05) VALUE SPACES.
002530*    SCRATCH FIELDS FOR ONE FORECAST ROW AT A TIME.
002540  01  WS-ROW-WORK.
002550*    SIGNED QUANTITY FOR THE FORECAST ROW CURRENTLY BEING
002560*    PROCESSED.
002570      05  WS-ROW-AMOUNT            PIC S9(16)V9(02).
002580*    RUNNING TOTAL OF FORECAST ROWS WITH NO CELLA COLUMN
002590*    (CR-0356) -- SPREAD ACROSS EVERY CELLA AT MERGE TIME.
002600      05  WS-DEFAULT-EXPECTED      PIC S9(16)V9(02) VALUE 0.
002610      05  FILLER                   PIC X(05) VALUE SPACES.
002620******************************************************************
002630*    RUN PARAMETERS, STATISTICS-DATE WORK AREA AND THE TWO
002640*    INPUT-RECORD PARSE AREAS -- ONE PARSE AREA SERVES BOTH THE
002650*    PARTIAL AND THE FULL DETAIL FILE, ONE PASS AT A TIME.
002660******************************************************************
002670  COPY WPARMCEL.
002680  COPY WFECSTA.
002690  COPY WDETCEL.
002700  COPY WPREVCEL.
002710******************************************************************
002720*    PER-CELLA ACCUMULATOR TABLES.  EACH IS LOADED UNSORTED BY
002730*    A LINEAR SEARCH-AND-INSERT, THEN BUBBLE-SORTED ASCENDING
002740*    ON THE CELLA CODE SO 5100-BUILD-STATS-RECORD CAN SEARCH
002750*    ALL AND SO 5010-MERGE-UNION-CELLAS CAN WALK ALL THREE
002760*    TABLES TOGETHER IN CELLA SEQUENCE.
002770******************************************************************
002780*    HOW MANY OF THE 300 PARTIAL-TABLE SLOTS ARE ACTUALLY IN USE.
002790  77  WS-PARTIAL-COUNT-ENTRIES     PIC 9(04) COMP VALUE 0.
002800*    ONE ENTRY PER DISTINCT CELLA SEEN ON THE PARTIAL-EXECUTION
002810*    PASS, WITH A RUNNING COUNT OF HOW MANY LINES MATCHED.
002820  01  WS-PARTIAL-TABLE-AREA.
002830      05  WS-PARTIAL-ENTRIES OCCURS 1 TO 300 TIMES
002840              DEPENDING ON WS-PARTIAL-COUNT-ENTRIES
002850              ASCENDING KEY IS WS-PARTIAL-CELLA
002860              INDEXED BY IDX-PARTIAL IDX-PARTIAL-LK.
002870          10  WS-PARTIAL-CELLA     PIC X(08).
002880          10  WS-PARTIAL-COUNT     PIC 9(07) COMP.
002890*    SWAP-HOLD AREA FOR THE PARTIAL-TABLE BUBBLE SORT.
002900  01  WS-SWAP-HOLD-PARTIAL.
002910      05  WS-SWAP-HOLD-PARTIAL-CELLA  PIC X(08).
002920      05  WS-SWAP-HOLD-PARTIAL-COUNT  PIC 9(07) COMP.
002930      05  FILLER                      PIC X(05) VALUE SPACES.
002940*    SAME SHAPE AS THE PARTIAL TABLE ABOVE, BUT LOADED FROM THE
002950*    FULL-EXECUTION DETAIL FILE (SECOND PASS, SAME RULES).
002960  77  WS-FULL-COUNT-ENTRIES        PIC 9(04) COMP VALUE 0.
002970  01  WS-FULL-TABLE-AREA.
002980      05  WS-FULL-ENTRIES OCCURS 1 TO 300 TIMES
002990              DEPENDING ON WS-FULL-COUNT-ENTRIES
003000              ASCENDING KEY IS WS-FULL-CELLA
003010              INDEXED BY IDX-FULL IDX-FULL-LK.
003020          10  WS-FULL-CELLA        PIC X(08).
003030          10  WS-FULL-COUNT        PIC 9(07) COMP.
003040*    SWAP-HOLD AREA FOR THE FULL-TABLE BUBBLE SORT.
003050  01  WS-SWAP-HOLD-FULL.
003060      05  WS-SWAP-HOLD-FULL-CELLA     PIC X(08).
003070      05  WS-SWAP-HOLD-FULL-COUNT     PIC 9(07) COMP.
003080      05  FILLER                      PIC X(05) VALUE SPACES.
003090*    ONE ENTRY PER DISTINCT CELLA SEEN ON THE FORECAST PASS, BUT
003100*    CARRYING A SIGNED EXPECTED-QUANTITY TOTAL INSTEAD OF A COUNT.
003110  77  WS-FORECAST-COUNT-ENTRIES    PIC 9(04) COMP VALUE 0.
003120  01  WS-FORECAST-TABLE-AREA.
003130      05  WS-FORECAST-ENTRIES OCCURS 1 TO 300 TIMES
003140              DEPENDING ON WS-FORECAST-COUNT-ENTRIES
003150              ASCENDING KEY IS WS-FORECAST-CELLA
003160              INDEXED BY IDX-FORECAST IDX-FORECAST-LK.
003170          10  WS-FORECAST-CELLA    PIC X(08).
003180          10  WS-FORECAST-AMOUNT   PIC S9(16)V9(02).
003190*    SWAP-HOLD AREA FOR THE FORECAST-TABLE BUBBLE SORT.
003200  01  WS-SWAP-HOLD-FORECAST.
003210      05  WS-SWAP-HOLD-FORECAST-CELLA   PIC X(08).
003220      05  WS-SWAP-HOLD-FORECAST-AMOUNT  PIC S9(16)V9(02).
003230      05  FILLER                        PIC X(05) VALUE SPACES.
003240******************************************************************
003250*    COMMUNICATION AREA FOR THE ERRTERM FATAL-ERROR SUBPROGRAM.
003260******************************************************************
003270  COPY WERRTERM.
003280******************************************************************
003290  PROCEDURE DIVISION.
003300******************************************************************
003310*    JOB DRIVER.  OPEN, READ THE PARAMETER CARD, WORK OUT WHICH
003320*    CALENDAR DAY WE ARE STATING, RUN THE TWO DETAIL-REPORT
003330*    PASSES AND THE FORECAST PASS, THEN MERGE THE THREE RESULTS
003340*    INTO THE STATISTICS STORE AND PRINT THE RUN TOTALS.  THIS
003350*    IS THE ONLY PARAGRAPH THAT KNOWS THE OVERALL RUN ORDER.
003360  0000-MAIN-PARAGRAPH.
003370*---------------------
003380*    CLEAR WORK AREAS AND PRIME THE MERGE KEYS.
003390      PERFORM 1000-INITIALIZE.
003400*    OPEN ALL FIVE FILES, TOLERATING A MISSING PARM-CARD.
003410      PERFORM 1100-OPEN-FILES.
003420*    PICK UP ANY RUN-TIME OVERRIDE DATE, CELLA FILTER OR
003430*    TIME-ZONE TAG.
003440      PERFORM 1200-READ-PARM-CARD.
003450*    WORK OUT WHICH CALENDAR DAY THIS RUN IS STATING.
003460      PERFORM 1300-DETERMINE-STATS-DATE.
003470*    PRINT THE RESOLVED DATE AND PARAMETERS BEFORE ANY
003480*    FILE IS TOUCHED.
003490      PERFORM 1400-LOG-RUN-PARAMETERS.
003500*    FIRST DETAIL PASS -- PARTIAL-EXECUTION LINES.
003510      PERFORM 2000-COUNT-PARTIAL-REPORT.
003520*    SECOND DETAIL PASS -- FULL-EXECUTION LINES.
003530      PERFORM 3000-COUNT-FULL-REPORT.
003540*    THIRD PASS -- HOURLY FORECAST EXPECTED QUANTITIES.
003550      PERFORM 4000-AGGREGATE-FORECAST.
003560*    MERGE THE THREE RESULTS AND UPSERT THE STATISTICS
003570*    STORE.
003580      PERFORM 5000-MERGE-AND-WRITE.
003590*    PRINT RUN TOTALS AND CLOSE WHATEVER IS STILL OPEN.
003600      PERFORM 6000-FINALIZE.
003610      STOP RUN.
003620*    CLEAR THE PARAMETER-CARD FIELDS (A MISSING CARD MUST LOOK
003630*    LIKE A BLANK CARD, NOT LEFTOVER STORAGE) AND PRIME THE
003640*    THREE MERGE KEYS TO HIGH-VALUES SO 5010-MERGE-UNION-CELLAS
003650*    NEVER SEES AN UNINITIALIZED KEY ON THE FIRST ROUND.
003660  1000-INITIALIZE.
003670*-------------------
003680*    A MISSING PARAMETER CARD MUST LOOK LIKE A BLANK CARD,
003690*    NOT LEFTOVER STORAGE FROM A PRIOR RUN ON THIS REGION.
003700      MOVE SPACES TO PRM-OVERRIDE-DATE.
003710*    FORWARD THE VALUE TO THE NEXT FIELD.
003720      MOVE SPACES TO PRM-FILTER-CELLA.
003730*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
003740      MOVE SPACES TO PRM-TIME-ZONE.
003750*    PRIME ALL THREE MERGE KEYS SO 5010-MERGE-UNION-CELLAS
003760*    NEVER SEES AN UNINITIALIZED KEY ON ROUND ONE.
003770      MOVE HIGH-VALUES TO WS-PARTIAL-KEY-CURRENT.
003780*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
003790      MOVE HIGH-VALUES TO WS-FULL-KEY-CURRENT.
003800*    CARRY THE VALUE OVER UNCHANGED.
003810      MOVE HIGH-VALUES TO WS-FORECAST-KEY-CURRENT.
003820  1090-FIN.
003830      EXIT.
003840*    OPEN ALL FIVE FILES.  PARM-CARD IS THE ONLY ONE TOLERATED
003850*    MISSING (STATUS 35 AS WELL AS STATUS 00 IS ACCEPTABLE); ANY
003860*    OTHER BAD STATUS ON ANY FILE GOES STRAIGHT TO 9999-FATAL-
003870*    ERROR.  STATS-FILE GETS THE EXTRA OPEN-OUTPUT/CLOSE/REOPEN
003880*    DANCE BECAUSE A BRAND-NEW INSTALLATION HAS NO STACELA
003890*    DATA SET YET AND INDEXED FILES CANNOT BE OPENED I-O BEFORE
003900*    THEY EXIST.
003910  1100-OPEN-FILES.
003920*-------------------
003930*    PARM-CARD -- STATUS 35 (FILE NOT FOUND) IS EXPECTED AND
003940*    NORMAL; TREAT IT THE SAME AS A GOOD OPEN.
003950      OPEN INPUT PARM-CARD.
003960*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
003970      IF FS-PARM-OK OR FS-PARM-NOT-FOUND
003980*    SET THE FIELD TO THE VALUE SHOWN.
003990          MOVE 'Y' TO WS-OPEN-PARM
004000      ELSE
004010*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
004020          MOVE 'STACELLA'           TO WERRTERM-PROGRAM
004030*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
004040*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
004050          MOVE '1100-OPEN-FILES'    TO WERRTERM-PARAGRAPH
004060*    FORWARD THE VALUE TO THE NEXT FIELD.
004070          MOVE 'PARM-CARD'          TO WERRTERM-RESOURCE
004080*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
004090*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
004100          MOVE 'OPEN'               TO WERRTERM-OPERATION
004110*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
004120          MOVE FS-PARM              TO WERRTERM-STATUS-CODE
004130*    CARRY THE VALUE OVER UNCHANGED.
004140          MOVE 'CANNOT OPEN PARAMETER CARD FILE'
004150                                    TO WERRTERM-MESSAGE
004160*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
004170*    RETURN FROM THIS CALL.
004180          PERFORM 9999-FATAL-ERROR
004190      END-IF.
004200
004210*    PARTIAL-DETAIL -- REQUIRED.  ANY STATUS BUT '00' IS FATAL.
004220      OPEN INPUT PARTIAL-DETAIL.
004230*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
004240      IF NOT FS-PARTIAL-OK
004250*    SET THE FIELD TO THE VALUE SHOWN.
004260          MOVE 'STACELLA'           TO WERRTERM-PROGRAM
004270*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
004280*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
004290          MOVE '1100-OPEN-FILES'    TO WERRTERM-PARAGRAPH
004300*    FORWARD THE VALUE TO THE NEXT FIELD.
004310          MOVE 'PARTIAL-DETAIL'     TO WERRTERM-RESOURCE
004320*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
004330*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
004340          MOVE 'OPEN'               TO WERRTERM-OPERATION
004350*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
004360          MOVE FS-PARTIAL           TO WERRTERM-STATUS-CODE
004370*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
004380          MOVE 'CANNOT OPEN PARTIAL DETAIL REPORT'
004390                                    TO WERRTERM-MESSAGE
004400*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
004410*    RETURN FROM THIS CALL.
004420          PERFORM 9999-FATAL-ERROR
004430      END-IF.
004440*    CARRY THE VALUE OVER UNCHANGED.
004450      MOVE 'Y' TO WS-OPEN-PARTIAL.
004460
004470*    FULL-DETAIL -- REQUIRED, SAME TREATMENT AS PARTIAL-DETAIL.
004480      OPEN INPUT FULL-DETAIL.
004490*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
004500      IF NOT FS-FULL-OK
004510*    SET THE FIELD TO THE VALUE SHOWN.
004520          MOVE 'STACELLA'           TO WERRTERM-PROGRAM
004530*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
004540*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
004550          MOVE '1100-OPEN-FILES'    TO WERRTERM-PARAGRAPH
004560*    FORWARD THE VALUE TO THE NEXT FIELD.
004570          MOVE 'FULL-DETAIL'        TO WERRTERM-RESOURCE
004580*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
004590*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
004600          MOVE 'OPEN'               TO WERRTERM-OPERATION
004610*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
004620          MOVE FS-FULL              TO WERRTERM-STATUS-CODE
004630*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
004640          MOVE 'CANNOT OPEN FULL DETAIL REPORT'
004650                                    TO WERRTERM-MESSAGE
004660*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
004670*    RETURN FROM THIS CALL.
004680          PERFORM 9999-FATAL-ERROR
004690      END-IF.
004700*    CARRY THE VALUE OVER UNCHANGED.
004710      MOVE 'Y' TO WS-OPEN-FULL.
004720
004730*    FORECAST -- REQUIRED (CR-0333).  A SHOP WITHOUT AN HOURLY
004740*    FEED YET STILL NEEDS AN EMPTY FILE PRESENT SO THIS OPEN
004750*    SUCCEEDS AND THE PASS SIMPLY HITS EOF IMMEDIATELY.
004760      OPEN INPUT FORECAST.
004770*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
004780      IF NOT FS-FORECAST-OK
004790*    SET THE FIELD TO THE VALUE SHOWN.
004800          MOVE 'STACELLA'           TO WERRTERM-PROGRAM
004810*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
004820*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
004830          MOVE '1100-OPEN-FILES'    TO WERRTERM-PARAGRAPH
004840*    FORWARD THE VALUE TO THE NEXT FIELD.
004850          MOVE 'FORECAST'           TO WERRTERM-RESOURCE
004860*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
004870*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
004880          MOVE 'OPEN'               TO WERRTERM-OPERATION
004890*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
004900          MOVE FS-FORECAST          TO WERRTERM-STATUS-CODE
004910*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
004920          MOVE 'CANNOT OPEN HOURLY FORECAST FILE'
004930                                    TO WERRTERM-MESSAGE
004940*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
004950*    RETURN FROM THIS CALL.
004960          PERFORM 9999-FATAL-ERROR
004970      END-IF.
004980*    CARRY THE VALUE OVER UNCHANGED.
004990      MOVE 'Y' TO WS-OPEN-FORECAST.
005000
005010*    STATS-FILE -- TRY I-O FIRST (THE NORMAL CASE, DATA SET
005020*    ALREADY EXISTS FROM A PRIOR RUN).  STATUS 35 MEANS THIS IS
005030*    THE FIRST RUN EVER FOR THIS LAN FILE SERVER; CREATE THE
005040*    DATA SET WITH AN OPEN OUTPUT/CLOSE, THEN RE-OPEN I-O.
005050*    ANY OTHER BAD STATUS, INCLUDING THE STATUS-61 SHARING
005060*    CONFLICT ADDED BY CR-0915, IS FATAL.
005070      OPEN I-O STATS-FILE.
005080*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
005090      IF FS-STATS-NOT-FOUND
005100*    BRING THE FILE ONLINE FOR THIS PASS.
005110          OPEN OUTPUT STATS-FILE
005120          CLOSE STATS-FILE
005130*    BRING THE FILE ONLINE FOR THIS PASS.
005140          OPEN I-O STATS-FILE
005150      END-IF.
005160*    STILL BAD AFTER THE CREATE-IF-MISSING ATTEMPT ABOVE --
005170*    SOMETHING DEEPER IS WRONG, SO THIS ONE IS FATAL.
005180      IF NOT FS-STATS-OK
005190*    FORWARD THE VALUE TO THE NEXT FIELD.
005200          MOVE 'STACELLA'           TO WERRTERM-PROGRAM
005210*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
005220*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
005230          MOVE '1100-OPEN-FILES'    TO WERRTERM-PARAGRAPH
005240*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
005250          MOVE 'STATS-FILE'         TO WERRTERM-RESOURCE
005260*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
005270*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
005280          MOVE 'OPEN'               TO WERRTERM-OPERATION
005290*    FORWARD THE VALUE TO THE NEXT FIELD.
005300          MOVE FS-STATS             TO WERRTERM-STATUS-CODE
005310*    SET THE FIELD TO THE VALUE SHOWN.
005320          MOVE 'CANNOT OPEN CELLA STATISTICS STORE'
005330                                    TO WERRTERM-MESSAGE
005340*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
005350*    RETURN FROM THIS CALL.
005360          PERFORM 9999-FATAL-ERROR
005370      END-IF.
005380*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
005390      MOVE 'Y' TO WS-OPEN-STATS.
005400  1190-FIN.
005410      EXIT.
005420*    READ THE ONE-LINE PARAMETER CARD, IF ANY.  IF THE FILE NEVER
005430*    OPENED (NOT FOUND), OR HITS EOF ON THE FIRST READ, OR COMES
005440*    BACK WITH A BAD STATUS, WE SIMPLY LEAVE THE COMPILED-IN
005450*    DEFAULTS ALONE AND FALL THROUGH -- ONLY A CLEAN READ WITH
005460*    STATUS 00 SETS THE FOUND SWITCH.
005470  1200-READ-PARM-CARD.
005480*-------------------------
005490*    NO PARAMETER CARD WAS PRESENT -- LEAVE THE COMPILED-IN
005500*    DEFAULTS FROM 1000-INITIALIZE ALONE.
005510      IF NOT WS-PARM-IS-OPEN
005520          GO TO 1290-FIN
005530      END-IF.
005540*    AN EMPTY FILE IS TREATED THE SAME AS NO FILE AT ALL.
005550      READ PARM-CARD INTO PRM-CARD-RECORD
005560          AT END
005570              GO TO 1290-FIN
005580      END-READ.
005590*    TEST THE CONDITION BEFORE GOING ON.
005600      IF NOT FS-PARM-OK
005610          GO TO 1290-FIN
005620      END-IF.
005630*    CARD READ CLEAN -- ITS FIELDS OVERRIDE THE DEFAULTS.
005640      MOVE 'Y' TO WS-PARM-CARD-FOUND-SW.
005650  1290-FIN.
005660      EXIT.
005670*    BUSINESS RULE -- IF THE PARAMETER CARD CARRIED AN EXPLICIT
005680*    OVERRIDE DATE, USE IT VERBATIM (OPERATIONS RERUNNING A
005690*    SPECIFIC BACK DATE).  OTHERWISE THE STATISTICS DATE IS
005700*    "YESTERDAY", EXCEPT ON A MONDAY RUN (CR-0087) WHEN IT IS
005710*    THE PRECEDING FRIDAY -- THE WEEKEND HAS NO ORDER ACTIVITY
005720*    SO THERE IS NOTHING TO COUNT FOR SATURDAY OR SUNDAY.
005730  1300-DETERMINE-STATS-DATE.
005740*-----------------------------
005750      IF PRM-OVERRIDE-DATE NOT = SPACES
005760*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
005770          MOVE PRM-OVERRIDE-DATE TO WFECSTA-STATS-DATE
005780      ELSE
005790          ACCEPT WFECSTA-TODAY-YYYYMMDD FROM DATE YYYYMMDD
005800          ACCEPT WFECSTA-DAY-OF-WEEK    FROM DAY-OF-WEEK
005810*    BRANCH ON THE CONDITION BELOW.
005820          IF WFECSTA-DAY-IS-MONDAY
005830*    FORWARD THE VALUE TO THE NEXT FIELD.
005840              MOVE 3 TO WFECSTA-DAYS-TO-SUBTRACT
005850*    NO CELLA COLUMN (CR-0356) -- A SINGLE-CELLA RERUN
005860*    ASSUMES THE ROW BELONGS TO THE FILTER CELLA; A FULL
005870*    RUN SPREADS IT INTO THE GRAND-TOTAL DEFAULT INSTEAD.
005880          ELSE
005890*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
005900              MOVE 1 TO WFECSTA-DAYS-TO-SUBTRACT
005910          END-IF
005920*    DROP INTO THE NAMED PARAGRAPH FOR THIS STEP.
005930          PERFORM 1310-SUBTRACT-DAYS-FROM-TODAY
005940      END-IF.
005950  1390-FIN.
005960      EXIT.
005970*    MANUAL CALENDAR SUBTRACTION (1 OR 3 DAYS) -- NO INTRINSIC
005980*    FUNCTIONS ON THIS COMPILER.  SUBTRACT THE DAY COUNT FROM
005990*    TODAY'S DAY-OF-MONTH; IF THAT GOES TO ZERO OR BELOW, BORROW
006000*    A MONTH (AND, WHEN THE MONTH BORROW ROLLS PAST JANUARY,
006010*    A YEAR) UNTIL THE DAY-OF-MONTH IS POSITIVE AGAIN.  THE
006020*    RESULT IS RESTRUNG INTO WFECSTA-STATS-DATE AS YYYY-MM-DD.
006030  1310-SUBTRACT-DAYS-FROM-TODAY.
006040*---------------------------------
006050*    COPY TODAY'S DATE INTO THE WORK FIELDS -- WFECSTA-TODAY-*
006060*    IS LEFT UNTOUCHED SO IT STILL PRINTS CORRECTLY IF EVER
006070*    NEEDED AFTER THIS POINT.
006080      MOVE WFECSTA-TODAY-YYYY TO WFECSTA-WORK-YYYY.
006090*    FORWARD THE VALUE TO THE NEXT FIELD.
006100      MOVE WFECSTA-TODAY-MM   TO WFECSTA-WORK-MM.
006110*    THE WORK FIELDS START AS A COPY OF TODAY; THE BORROW
006120*    LOOP BELOW WALKS THEM BACKWARD DAY BY DAY.
006130      MOVE WFECSTA-TODAY-DD   TO WFECSTA-WORK-DD.
006140      SUBTRACT WFECSTA-DAYS-TO-SUBTRACT FROM WFECSTA-WORK-DD.
006150*    HAND CONTROL TO THE PARAGRAPH BELOW.
006160      PERFORM 1312-BORROW-A-MONTH
006170          UNTIL WFECSTA-WORK-DD > 0.
006180*    BUILD THE COMPOSITE FIELD PIECE BY PIECE.
006190*    REASSEMBLE THE WORK FIELDS INTO THE YYYY-MM-DD TEXT
006200*    FORMAT EVERY OTHER PARAGRAPH COMPARES AGAINST.
006210      STRING WFECSTA-WORK-YYYY   DELIMITED BY SIZE
006220             '-'                 DELIMITED BY SIZE
006230             WFECSTA-WORK-MM     DELIMITED BY SIZE
006240             '-'                 DELIMITED BY SIZE
006250             WFECSTA-WORK-DD     DELIMITED BY SIZE
006260                 INTO WFECSTA-STATS-DATE
006270      END-STRING.
006280  1390B-FIN.
006290      EXIT.
006300*    ONE BORROW STEP -- DROP BACK A MONTH (ROLLING THE YEAR BACK
006310*    TOO WHEN THE MONTH GOES BELOW JANUARY), THEN ADD THAT
006320*    MONTH'S DAY COUNT (LEAP-YEAR-ADJUSTED FOR FEBRUARY) ONTO
006330*    THE STILL-NEGATIVE-OR-ZERO WORK-DD.  3 DAYS BACK NEVER
006340*    NEEDS MORE THAN ONE BORROW SINCE NO MONTH HAS FEWER THAN
006350*    3 DAYS, SO THE UNTIL TEST ABOVE ALWAYS CONVERGES.
006360  1312-BORROW-A-MONTH.
006370*-----------------------
006380*    STEP BACK ONE MONTH; ROLL THE YEAR BACK TOO IF THAT
006390*    MONTH GOES BELOW JANUARY.
006400      SUBTRACT 1 FROM WFECSTA-WORK-MM.
006410*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
006420      IF WFECSTA-WORK-MM = 0
006430*    CARRY THE VALUE OVER UNCHANGED.
006440          MOVE 12 TO WFECSTA-WORK-MM
006450          SUBTRACT 1 FROM WFECSTA-WORK-YYYY
006460      END-IF.
006470*    HOW MANY DAYS DOES THE BORROWED MONTH HAVE -- NEEDED
006480*    SO THE DAY-OF-MONTH WE ADD BACK IN IS CORRECT.
006490      MOVE WFECSTA-WORK-YYYY TO WS-LEAP-TEST-YYYY.
006500*    CONTROL PASSES TO THE STEP BELOW.
006510      PERFORM 1320-TEST-LEAP-YEAR.
006520*    SET THE FIELD TO THE VALUE SHOWN.
006530      MOVE WFECSTA-DAYS-IN-MON (WFECSTA-WORK-MM)
006540                               TO WS-DAYS-IN-BORROWED-MONTH.
006550*    TEST THE CONDITION BEFORE GOING ON.
006560      IF WFECSTA-WORK-MM = 2 AND WS-YEAR-IS-LEAP
006570*    FOLD INTO THE ACCUMULATOR.
006580          ADD 1 TO WS-DAYS-IN-BORROWED-MONTH
006590      END-IF.
006600*    ACCUMULATE INTO THE RUNNING TOTAL.
006610      ADD WS-DAYS-IN-BORROWED-MONTH TO WFECSTA-WORK-DD.
006620  1312-FIN.
006630      EXIT.
006640  1320-TEST-LEAP-YEAR.
006650*-----------------------
006660*    GREGORIAN RULE, WORKED OUT BY HAND -- NO INTRINSIC
006670*    FUNCTIONS.  A YEAR IS A LEAP YEAR WHEN IT DIVIDES BY 4
006680*    AND DOES NOT DIVIDE BY 100, OR WHEN IT DIVIDES BY 400.
006690*    TESTS WS-LEAP-TEST-YYYY, NOT A FIXED FIELD, SO BOTH THE
006700*    STATS-DATE MATH AND 2200-VALIDATE-PLAN-DATE CAN SHARE IT.
006710      MOVE 'N' TO WS-YEAR-IS-LEAP-SW.
006720*    DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400 --
006730*    THE STANDARD GREGORIAN LEAP-YEAR TEST.
006740      DIVIDE WS-LEAP-TEST-YYYY BY 4
006750          GIVING WS-LEAP-REM-4 REMAINDER WS-LEAP-REM-4.
006760      DIVIDE WS-LEAP-TEST-YYYY BY 100
006770          GIVING WS-LEAP-REM-100 REMAINDER WS-LEAP-REM-100.
006780      DIVIDE WS-LEAP-TEST-YYYY BY 400
006790          GIVING WS-LEAP-REM-400 REMAINDER WS-LEAP-REM-400.
006800*    DIVISIBLE BY 4 BUT NOT BY 100 -- LEAP, UNLESS THE NEXT
006810*    TEST BELOW OVERRIDES IT BACK ON FOR A CENTURY YEAR.
006820      IF WS-LEAP-REM-4 = 0 AND WS-LEAP-REM-100 NOT = 0
006830*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
006840          MOVE 'Y' TO WS-YEAR-IS-LEAP-SW
006850      END-IF.
006860*    DIVISIBLE BY 400 -- ALWAYS LEAP, EVEN THOUGH IT IS ALSO A
006870*    CENTURY YEAR (E.G. 2000).
006880      IF WS-LEAP-REM-400 = 0
006890*    FORWARD THE VALUE TO THE NEXT FIELD.
006900          MOVE 'Y' TO WS-YEAR-IS-LEAP-SW
006910      END-IF.
006920  1320-FIN.
006930      EXIT.
006940*    REPORTS -- PRINT THE RESOLVED STATISTICS DATE AND THE
006950*    EFFECTIVE RUN PARAMETERS BEFORE ANY FILE IS PROCESSED, SO
006960*    THE OPERATOR CAN CONFIRM THE RUN BEFORE IT FINISHES.
006970  1400-LOG-RUN-PARAMETERS.
006980*----------------------------
006990      DISPLAY ' '.
007000*    BANNER LINE IDENTIFIES THE JOB IN THE SYSOUT.
007010      DISPLAY 'STACELLA - DAILY CELLA ORDER-EXECUTION STATISTICS'.
007020*    CELLA FILTER AND TIME-ZONE LINES EACH FALL BACK TO A
007030*    '(DEFAULT)'/'(ALL CELLAS)' LABEL WHEN THE PARAMETER
007040*    CARD DID NOT SET THEM.
007050      DISPLAY 'STATISTICS DATE . . . . : ' WFECSTA-STATS-DATE.
007060*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
007070      IF PRM-FILTER-CELLA = SPACES
007080*    ECHO THE VALUE TO SYSOUT FOR THE RUN LOG.
007090          DISPLAY 'CELLA FILTER  . . . . . : (ALL CELLAS)'
007100      ELSE
007110*    ECHO THE VALUE TO SYSOUT FOR THE RUN LOG.
007120          DISPLAY 'CELLA FILTER  . . . . . : ' PRM-FILTER-CELLA
007130      END-IF.
007140*    SAME BLANK-MEANS-DEFAULT LABELING FOR THE TIME-ZONE TAG.
007150      IF PRM-TIME-ZONE = SPACES
007160          DISPLAY 'TIME ZONE TAG . . . . . : (DEFAULT)'
007170      ELSE
007180*    ECHO THE VALUE TO SYSOUT FOR THE RUN LOG.
007190          DISPLAY 'TIME ZONE TAG . . . . . : ' PRM-TIME-ZONE
007200      END-IF.
007210*    ECHO THE VALUE TO SYSOUT FOR THE RUN LOG.
007220      DISPLAY ' '.
007230  1490-FIN.
007240      EXIT.
007250******************************************************************
007260*    DETAIL-REPORT COUNTER -- PARTIAL-EXECUTION REPORT
007270******************************************************************
007280*    DRIVER FOR THE PARTIAL-EXECUTION PASS -- READ ONE RECORD TO
007290*    PRIME THE LOOP, PROCESS UNTIL EOF, SORT THE ACCUMULATOR
007300*    TABLE, CLOSE THE FILE.
007310  2000-COUNT-PARTIAL-REPORT.
007320*----------------------------
007330      PERFORM 2010-READ-PARTIAL-DETAIL.
007340*    CONTROL PASSES TO THE STEP BELOW.
007350      PERFORM 2020-PROCESS-PARTIAL-RECORD THRU 2020-READ-NEXT-PARTIAL
007360          UNTIL WS-EOF-PARTIAL.
007370*    DROP INTO THE NAMED PARAGRAPH FOR THIS STEP.
007380      PERFORM 2400-SORT-PARTIAL-TABLE.
007390  2090-CLOSE-PARTIAL-REPORT.
007400*    RELEASE THE FILE BACK TO THE OPERATING SYSTEM.
007410      CLOSE PARTIAL-DETAIL.
007420*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
007430      MOVE 'N' TO WS-OPEN-PARTIAL.
007440  2090-FIN.
007450      EXIT.
007460*    READ ONE PARTIAL-DETAIL RECORD.  EOF SETS THE LOOP SWITCH;
007470*    ANY OTHER BAD STATUS IS FATAL.
007480  2010-READ-PARTIAL-DETAIL.
007490*--------------------------
007500*    ANY STATUS BUT '00' OR '10' (EOF) IS FATAL.
007510*    A CLEAN READ ADDS TO THE READ-COUNT; EOF SETS THE LOOP
007520*    SWITCH WITHOUT COUNTING; ANYTHING ELSE IS FATAL.
007530      READ PARTIAL-DETAIL
007540          AT END
007550*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
007560              MOVE 'Y' TO WS-EOF-PARTIAL-SW
007570      END-READ.
007580*    BRANCH ON THE CONDITION BELOW.
007590      IF FS-PARTIAL-OK
007600*    FOLD INTO THE ACCUMULATOR.
007610          ADD 1 TO WS-PARTIAL-READ-COUNT
007620      ELSE
007630*    TEST THE CONDITION BEFORE GOING ON.
007640          IF NOT FS-PARTIAL-EOF
007650*    FORWARD THE VALUE TO THE NEXT FIELD.
007660              MOVE 'STACELLA'              TO WERRTERM-PROGRAM
007670*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
007680*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
007690              MOVE '2010-READ-PARTIAL-DETAIL'
007700                                           TO WERRTERM-PARAGRAPH
007710*    CARRY THE VALUE OVER UNCHANGED.
007720              MOVE 'PARTIAL-DETAIL'        TO WERRTERM-RESOURCE
007730*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
007740*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
007750              MOVE 'READ'                  TO WERRTERM-OPERATION
007760*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
007770              MOVE FS-PARTIAL              TO WERRTERM-STATUS-CODE
007780*    SET THE FIELD TO THE VALUE SHOWN.
007790              MOVE 'BAD STATUS READING PARTIAL DETAIL'
007800                                           TO WERRTERM-MESSAGE
007810*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
007820*    RETURN FROM THIS CALL.
007830*    NOT EOF AND NOT OK -- NOTHING LEFT TO DO BUT TERMINATE.
007840              PERFORM 9999-FATAL-ERROR
007850          END-IF
007860      END-IF.
007870  2010-FIN.
007880      EXIT.
007890*    APPLY THE THREE FILTERS TO ONE PARTIAL-DETAIL RECORD, IN
007900*    ORDER: PLAN-DATE MUST BE A GENUINE CALENDAR DATE, PLAN-DATE
007910*    MUST EQUAL THE RESOLVED STATISTICS DATE, AND (WHEN A
007920*    SINGLE-CELLA RERUN IS REQUESTED) THE CELLA MUST MATCH.  A
007930*    RECORD THAT SURVIVES ALL THREE IS COUNTED AGAINST ITS
007940*    CELLA'S ACCUMULATOR ENTRY.
007950  2020-PROCESS-PARTIAL-RECORD.
007960*-------------------------------
007970*    BREAK OUT THE RAW LINE INTO COPY WDETCEL'S FIELDS,
007980*    THEN RUN IT THROUGH ALL THREE FILTERS IN ORDER.
007990      MOVE PARTIAL-DETAIL-REC TO DET-CELLA-RECORD.
008000*    CONTROL PASSES TO THE STEP BELOW.
008010      PERFORM 2200-VALIDATE-PLAN-DATE.
008020*    BRANCH ON THE CONDITION BELOW.
008030      IF WS-PLAN-DATE-INVALID
008040          GO TO 2020-READ-NEXT-PARTIAL
008050      END-IF.
008060*    TEST THE CONDITION BEFORE GOING ON.
008070      IF DET-PLAN-DATE NOT = WFECSTA-STATS-DATE
008080          GO TO 2020-READ-NEXT-PARTIAL
008090      END-IF.
008100*    BRANCH ON THE CONDITION BELOW.
008110      IF PRM-FILTER-CELLA NOT = SPACES
008120         AND DET-CELLA NOT = PRM-FILTER-CELLA
008130          GO TO 2020-READ-NEXT-PARTIAL
008140      END-IF.
008150*    HAND CONTROL TO THE PARAGRAPH BELOW.
008160      PERFORM 2300-ACCUM-PARTIAL-CELLA.
008170  2020-READ-NEXT-PARTIAL.
008180*    DROP INTO THE NAMED PARAGRAPH FOR THIS STEP.
008190      PERFORM 2010-READ-PARTIAL-DETAIL.
008200******************************************************************
008210*    BUSINESS RULE -- A PLAN DATE COUNTS ONLY WHEN IT IS A
008220*    GENUINE CALENDAR DATE.  USED BY BOTH THE PARTIAL AND THE
008230*    FULL DETAIL PASS AGAINST WHATEVER IS CURRENTLY MOVED INTO
008240*    DET-CELLA-RECORD.
008250******************************************************************
008260  2200-VALIDATE-PLAN-DATE.
008270*-----------------------
008280*    FIRST CHECK THE SHAPE -- DASHES IN THE RIGHT SPOTS AND ALL
008290*    THREE DATE PIECES NUMERIC.  ANYTHING ELSE (BLANKS, A
008300*    TYPO'D SEPARATOR, ALPHA CHARACTERS) IS INVALID WITHOUT
008310*    EVEN TOUCHING THE CALENDAR MATH BELOW.
008320      MOVE 'N' TO WS-PLAN-DATE-VALID-SW.
008330*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
008340      IF DET-PLAN-DASH-1 = '-' AND DET-PLAN-DASH-2 = '-'
008350         AND DET-PLAN-YYYY IS NUMERIC
008360         AND DET-PLAN-MM   IS NUMERIC
008370         AND DET-PLAN-DD   IS NUMERIC
008380*    MONTH MUST BE 1 THRU 12.
008390          IF DET-PLAN-MM-N >= 1 AND DET-PLAN-MM-N <= 12
008400*    DAY MUST BE IN RANGE FOR THAT MONTH, FEBRUARY ADJUSTED FOR
008410*    A LEAP YEAR -- REUSES THE SAME LEAP-YEAR TEST PARAGRAPH
008420*    THE STATS-DATE CALENDAR MATH USES.
008430*    MONTH IS IN RANGE -- NOW CHECK THE DAY AGAINST THAT
008440*    MONTH'S ACTUAL LENGTH, LEAP-YEAR ADJUSTED.
008450              MOVE DET-PLAN-YYYY-N TO WS-LEAP-TEST-YYYY
008460*    CONTROL PASSES TO THE STEP BELOW.
008470              PERFORM 1320-TEST-LEAP-YEAR
008480*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
008490              MOVE WFECSTA-DAYS-IN-MON (DET-PLAN-MM-N)
008500                                       TO WS-DAYS-IN-BORROWED-MONTH
008510*    TEST THE CONDITION BEFORE GOING ON.
008520              IF DET-PLAN-MM-N = 2 AND WS-YEAR-IS-LEAP
008530*    FOLD INTO THE ACCUMULATOR.
008540                  ADD 1 TO WS-DAYS-IN-BORROWED-MONTH
008550              END-IF
008560*    BRANCH ON THE CONDITION BELOW.
008570              IF DET-PLAN-DD-N >= 1 AND
008580                 DET-PLAN-DD-N <= WS-DAYS-IN-BORROWED-MONTH
008590*    CARRY THE VALUE OVER UNCHANGED.
008600*    DAY FALLS WITHIN THE MONTH'S LEAP-ADJUSTED LENGTH --
008610*    THE PLAN-DATE IS A GENUINE CALENDAR DATE.
008620                  MOVE 'Y' TO WS-PLAN-DATE-VALID-SW
008630              END-IF
008640          END-IF
008650      END-IF.
008660  2200-FIN.
008670      EXIT.
008680*    BUSINESS RULE -- COUNTING IS BY RECORD OCCURRENCE (ADD 1
008690*    PER LINE), NOT BY ANY QUANTITY FIELD ON THE PARTIAL-DETAIL
008700*    RECORD.  A CELLA NOT YET IN THE TABLE GETS A NEW ENTRY
008710*    STARTING AT 1; ONE ALREADY PRESENT JUST INCREMENTS.
008720  2300-ACCUM-PARTIAL-CELLA.
008730*----------------------------
008740*    SEARCH STARTS AT ENTRY 1 -- THE TABLE IS STILL UNSORTED
008750*    DURING THIS PASS, SO A LINEAR SEARCH IS ALL SEARCH CAN DO.
008760      SET IDX-PARTIAL TO 1.
008770*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
008780      IF WS-PARTIAL-COUNT-ENTRIES > 0
008790*    WALK THE TABLE LOOKING FOR A MATCH.
008800          SEARCH WS-PARTIAL-ENTRIES
008810              AT END
008820*    HAND CONTROL TO THE PARAGRAPH BELOW.
008830                  PERFORM 2310-ADD-PARTIAL-ENTRY
008840              WHEN WS-PARTIAL-CELLA (IDX-PARTIAL) = DET-CELLA
008850*    ADD INTO THE COUNTER.
008860                  ADD 1 TO WS-PARTIAL-COUNT (IDX-PARTIAL)
008870          END-SEARCH
008880      ELSE
008890*    DROP INTO THE NAMED PARAGRAPH FOR THIS STEP.
008900          PERFORM 2310-ADD-PARTIAL-ENTRY
008910      END-IF.
008920*    TRACE LINE ONLY PRINTS WHEN WS-DEBUG-SW WAS COMPILED ON
008930*    (CR-0689) -- NOT PART OF THE NORMAL PRODUCTION SYSOUT.
008940*    DEBUG-ONLY TRACE -- SEE WS-DEBUG-SW ABOVE.
008950      IF STACELLA-DEBUG-ON
008960          DISPLAY 'TRACE PARTIAL CELLA: ' DET-CELLA
008970      END-IF.
008980  2300-FIN.
008990      EXIT.
009000*    INSERT A NEW CELLA ENTRY AT THE END OF THE (STILL UNSORTED)
009010*    PARTIAL TABLE, STARTING ITS COUNT AT 1.  THE TABLE IS SORTED
009020*    LATER BY 2400-SORT-PARTIAL-TABLE, ONCE, AFTER THE WHOLE PASS
009030*    FINISHES -- NOT ON EVERY INSERT.
009040  2310-ADD-PARTIAL-ENTRY.
009050*----------------------------
009060*    300 ENTRIES IS MORE CELLAS THAN THIS WAREHOUSE HAS EVER
009070*    RUN -- A TRIP PAST IT MEANS A RUNAWAY FEED, NOT A
009080*    LEGITIMATE DAY'S DATA.
009090      IF WS-PARTIAL-COUNT-ENTRIES >= 300
009100*    FORWARD THE VALUE TO THE NEXT FIELD.
009110          MOVE 'STACELLA'              TO WERRTERM-PROGRAM
009120*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
009130*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
009140          MOVE '2310-ADD-PARTIAL-ENTRY' TO WERRTERM-PARAGRAPH
009150*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
009160          MOVE 'WS-PARTIAL-TABLE-AREA' TO WERRTERM-RESOURCE
009170*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
009180*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
009190          MOVE 'TABLE INSERT'          TO WERRTERM-OPERATION
009200*    FORWARD THE VALUE TO THE NEXT FIELD.
009210          MOVE '99'                    TO WERRTERM-STATUS-CODE
009220*    SET THE FIELD TO THE VALUE SHOWN.
009230          MOVE 'PARTIAL CELLA TABLE IS FULL (300 ENTRIES)'
009240                                       TO WERRTERM-MESSAGE
009250*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
009260*    RETURN FROM THIS CALL.
009270          PERFORM 9999-FATAL-ERROR
009280      END-IF.
009290*    ACCUMULATE INTO THE RUNNING TOTAL.
009300      ADD 1 TO WS-PARTIAL-COUNT-ENTRIES.
009310*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
009320      MOVE DET-CELLA TO WS-PARTIAL-CELLA (WS-PARTIAL-COUNT-ENTRIES).
009330*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
009340      MOVE 1         TO WS-PARTIAL-COUNT (WS-PARTIAL-COUNT-ENTRIES).
009350  2310-FIN.
009360      EXIT.
009370*    STANDARD BUBBLE SORT -- KEEP SWEEPING THE TABLE UNTIL A
009380*    FULL PASS MAKES NO SWAP.  300 ENTRIES AT MOST, SO THE
009390*    O(N-SQUARED) COST NEVER MATTERS HERE.
009400  2400-SORT-PARTIAL-TABLE.
009410*----------------------------
009420      MOVE 'Y' TO WS-SWAP-MADE-SW.
009430*    CONTROL PASSES TO THE STEP BELOW.
009440      PERFORM 2410-PARTIAL-BUBBLE-PASS
009450          UNTIL WS-SWAP-NOT-MADE.
009460  2400-FIN.
009470      EXIT.
009480*    ONE SWEEP OF THE TABLE, COMPARING EVERY ADJACENT PAIR.
009490  2410-PARTIAL-BUBBLE-PASS.
009500*----------------------------
009510      MOVE 'N' TO WS-SWAP-MADE-SW.
009520*    A ONE-ENTRY (OR EMPTY) TABLE IS ALREADY SORTED.
009530      IF WS-PARTIAL-COUNT-ENTRIES > 1
009540*    CONTROL PASSES TO THE STEP BELOW.
009550*    ONE MORE PASS OVER THE WHOLE TABLE IF THE LAST PASS
009560*    SWAPPED ANYTHING.
009570          PERFORM 2420-PARTIAL-BUBBLE-COMPARE
009580              VARYING IDX-PARTIAL FROM 1 BY 1
009590              UNTIL IDX-PARTIAL > WS-PARTIAL-COUNT-ENTRIES - 1
009600      END-IF.
009610  2410-FIN.
009620      EXIT.
009630*    COMPARE ONE ADJACENT PAIR; SWAP THE WHOLE TABLE ENTRY
009640*    (CELLA AND COUNT TOGETHER) THROUGH THE SWAP-HOLD AREA WHEN
009650*    OUT OF ORDER.
009660  2420-PARTIAL-BUBBLE-COMPARE.
009670*----------------------------
009680*    OUT OF ORDER -- SWAP THE WHOLE ENTRY THROUGH THE
009690*    SWAP-HOLD AREA SO THE CELLA AND ITS COUNT MOVE
009700*    TOGETHER.
009710*    ADJACENT-PAIR BUBBLE SWAP -- THE SORT PARAGRAPH KEEPS
009720*    PASSING OVER THE TABLE UNTIL A FULL PASS MAKES NO SWAP.
009730      IF WS-PARTIAL-CELLA (IDX-PARTIAL) >
009740         WS-PARTIAL-CELLA (IDX-PARTIAL + 1)
009750*    CARRY THE VALUE OVER UNCHANGED.
009760          MOVE WS-PARTIAL-ENTRIES (IDX-PARTIAL)
009770                               TO WS-SWAP-HOLD-PARTIAL
009780*    SET THE FIELD TO THE VALUE SHOWN.
009790          MOVE WS-PARTIAL-ENTRIES (IDX-PARTIAL + 1)
009800                               TO WS-PARTIAL-ENTRIES (IDX-PARTIAL)
009810*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
009820          MOVE WS-SWAP-HOLD-PARTIAL
009830                               TO WS-PARTIAL-ENTRIES (IDX-PARTIAL + 1)
009840*    CARRY THE VALUE OVER UNCHANGED.
009850          MOVE 'Y' TO WS-SWAP-MADE-SW
009860      END-IF.
009870  2420-FIN.
009880      EXIT.
009890******************************************************************
009900*    DETAIL-REPORT COUNTER -- FULL-EXECUTION REPORT (SAME RULES
009910*    AS THE PARTIAL PASS ABOVE, RUN A SECOND TIME AGAINST A
009920*    SECOND INPUT FILE AND A SECOND ACCUMULATOR TABLE).
009930******************************************************************
009940*    DRIVER FOR THE FULL-EXECUTION PASS -- MIRRORS
009950*    2000-COUNT-PARTIAL-REPORT EXACTLY, AGAINST FULL-DETAIL AND
009960*    WS-FULL-TABLE-AREA INSTEAD.
009970  3000-COUNT-FULL-REPORT.
009980*----------------------------
009990      PERFORM 3010-READ-FULL-DETAIL.
010000*    CONTROL PASSES TO THE STEP BELOW.
010010      PERFORM 3020-PROCESS-FULL-RECORD THRU 3020-READ-NEXT-FULL
010020          UNTIL WS-EOF-FULL.
010030*    HAND CONTROL TO THE PARAGRAPH BELOW.
010040      PERFORM 3400-SORT-FULL-TABLE.
010050  3090-CLOSE-FULL-REPORT.
010060*    RELEASE THE FILE BACK TO THE OPERATING SYSTEM.
010070      CLOSE FULL-DETAIL.
010080*    FORWARD THE VALUE TO THE NEXT FIELD.
010090      MOVE 'N' TO WS-OPEN-FULL.
010100  3090-FIN.
010110      EXIT.
010120*    READ ONE FULL-DETAIL RECORD -- SAME EOF/BAD-STATUS HANDLING
010130*    AS 2010-READ-PARTIAL-DETAIL.
010140  3010-READ-FULL-DETAIL.
010150*--------------------------
010160*    ANY STATUS BUT '00' OR '10' (EOF) IS FATAL.
010170*    SAME READ-COUNT/EOF/FATAL SPLIT AS THE PARTIAL READER.
010180      READ FULL-DETAIL
010190          AT END
010200*    SET THE FIELD TO THE VALUE SHOWN.
010210              MOVE 'Y' TO WS-EOF-FULL-SW
010220      END-READ.
010230*    TEST THE CONDITION BEFORE GOING ON.
010240      IF FS-FULL-OK
010250*    FOLD INTO THE ACCUMULATOR.
010260          ADD 1 TO WS-FULL-READ-COUNT
010270      ELSE
010280*    BRANCH ON THE CONDITION BELOW.
010290          IF NOT FS-FULL-EOF
010300*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
010310              MOVE 'STACELLA'           TO WERRTERM-PROGRAM
010320*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
010330*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
010340              MOVE '3010-READ-FULL-DETAIL'
010350                                        TO WERRTERM-PARAGRAPH
010360*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
010370              MOVE 'FULL-DETAIL'        TO WERRTERM-RESOURCE
010380*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
010390*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
010400              MOVE 'READ'               TO WERRTERM-OPERATION
010410*    FORWARD THE VALUE TO THE NEXT FIELD.
010420              MOVE FS-FULL              TO WERRTERM-STATUS-CODE
010430*    CARRY THE VALUE OVER UNCHANGED.
010440              MOVE 'BAD STATUS READING FULL DETAIL'
010450                                        TO WERRTERM-MESSAGE
010460*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
010470*    RETURN FROM THIS CALL.
010480*    NOT EOF AND NOT OK -- NOTHING LEFT TO DO BUT TERMINATE.
010490              PERFORM 9999-FATAL-ERROR
010500          END-IF
010510      END-IF.
010520  3010-FIN.
010530      EXIT.
010540*    SAME PLAN-DATE/STATS-DATE/CELLA-FILTER CHAIN AS
010550*    2020-PROCESS-PARTIAL-RECORD, ACCUMULATING INTO THE FULL
010560*    TABLE INSTEAD OF THE PARTIAL TABLE.
010570  3020-PROCESS-FULL-RECORD.
010580*-----------------------------
010590*    SAME BREAKOUT AND FILTER CHAIN AS THE PARTIAL PASS.
010600      MOVE FULL-DETAIL-REC TO DET-CELLA-RECORD.
010610*    CONTROL PASSES TO THE STEP BELOW.
010620      PERFORM 2200-VALIDATE-PLAN-DATE.
010630*    TEST THE CONDITION BEFORE GOING ON.
010640      IF WS-PLAN-DATE-INVALID
010650          GO TO 3020-READ-NEXT-FULL
010660      END-IF.
010670*    BRANCH ON THE CONDITION BELOW.
010680      IF DET-PLAN-DATE NOT = WFECSTA-STATS-DATE
010690          GO TO 3020-READ-NEXT-FULL
010700      END-IF.
010710*    TEST THE CONDITION BEFORE GOING ON.
010720      IF PRM-FILTER-CELLA NOT = SPACES
010730         AND DET-CELLA NOT = PRM-FILTER-CELLA
010740          GO TO 3020-READ-NEXT-FULL
010750      END-IF.
010760*    DROP INTO THE NAMED PARAGRAPH FOR THIS STEP.
010770      PERFORM 3300-ACCUM-FULL-CELLA.
010780  3020-READ-NEXT-FULL.
010790*    HAND CONTROL TO THE PARAGRAPH BELOW.
010800      PERFORM 3010-READ-FULL-DETAIL.
010810*    SAME COUNT-BY-OCCURRENCE RULE AS
010820*    2300-ACCUM-PARTIAL-CELLA, AGAINST THE FULL TABLE.
010830  3300-ACCUM-FULL-CELLA.
010840*----------------------------
010850*    SEARCH STARTS AT ENTRY 1 -- SAME LINEAR SEARCH AS THE
010860*    PARTIAL TABLE ABOVE.
010870      SET IDX-FULL TO 1.
010880*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
010890      IF WS-FULL-COUNT-ENTRIES > 0
010900*    WALK THE TABLE LOOKING FOR A MATCH.
010910          SEARCH WS-FULL-ENTRIES
010920              AT END
010930*    DROP INTO THE NAMED PARAGRAPH FOR THIS STEP.
010940                  PERFORM 3310-ADD-FULL-ENTRY
010950              WHEN WS-FULL-CELLA (IDX-FULL) = DET-CELLA
010960*    ADD INTO THE COUNTER.
010970                  ADD 1 TO WS-FULL-COUNT (IDX-FULL)
010980          END-SEARCH
010990      ELSE
011000*    HAND CONTROL TO THE PARAGRAPH BELOW.
011010          PERFORM 3310-ADD-FULL-ENTRY
011020      END-IF.
011030*    BRANCH ON THE CONDITION BELOW.
011040*    DEBUG-ONLY TRACE -- SEE WS-DEBUG-SW ABOVE.
011050      IF STACELLA-DEBUG-ON
011060          DISPLAY 'TRACE FULL CELLA: ' DET-CELLA
011070      END-IF.
011080  3300-FIN.
011090      EXIT.
011100*    INSERT A NEW CELLA ENTRY INTO THE FULL TABLE -- SAME FULL-
011110*    TABLE-OVERFLOW GUARD AS 2310-ADD-PARTIAL-ENTRY.
011120  3310-ADD-FULL-ENTRY.
011130*----------------------------
011140*    SAME 300-ENTRY CEILING AS THE PARTIAL TABLE.
011150      IF WS-FULL-COUNT-ENTRIES >= 300
011160*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
011170          MOVE 'STACELLA'              TO WERRTERM-PROGRAM
011180*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
011190*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
011200          MOVE '3310-ADD-FULL-ENTRY'   TO WERRTERM-PARAGRAPH
011210*    FORWARD THE VALUE TO THE NEXT FIELD.
011220          MOVE 'WS-FULL-TABLE-AREA'    TO WERRTERM-RESOURCE
011230*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
011240*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
011250          MOVE 'TABLE INSERT'          TO WERRTERM-OPERATION
011260*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
011270          MOVE '99'                    TO WERRTERM-STATUS-CODE
011280*    SET THE FIELD TO THE VALUE SHOWN.
011290          MOVE 'FULL CELLA TABLE IS FULL (300 ENTRIES)'
011300                                       TO WERRTERM-MESSAGE
011310*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
011320*    RETURN FROM THIS CALL.
011330          PERFORM 9999-FATAL-ERROR
011340      END-IF.
011350*    ACCUMULATE INTO THE RUNNING TOTAL.
011360      ADD 1 TO WS-FULL-COUNT-ENTRIES.
011370*    FORWARD THE VALUE TO THE NEXT FIELD.
011380      MOVE DET-CELLA TO WS-FULL-CELLA (WS-FULL-COUNT-ENTRIES).
011390*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
011400      MOVE 1         TO WS-FULL-COUNT (WS-FULL-COUNT-ENTRIES).
011410  3310-FIN.
011420      EXIT.
011430*    SAME BUBBLE-SORT DRIVER AS 2400-SORT-PARTIAL-TABLE, AGAINST
011440*    THE FULL TABLE.
011450  3400-SORT-FULL-TABLE.
011460*----------------------------
011470      MOVE 'Y' TO WS-SWAP-MADE-SW.
011480*    CONTROL PASSES TO THE STEP BELOW.
011490      PERFORM 3410-FULL-BUBBLE-PASS
011500          UNTIL WS-SWAP-NOT-MADE.
011510  3400-FIN.
011520      EXIT.
011530*    ONE SWEEP OF THE FULL TABLE.
011540  3410-FULL-BUBBLE-PASS.
011550*----------------------------
011560      MOVE 'N' TO WS-SWAP-MADE-SW.
011570*    A ONE-ENTRY (OR EMPTY) TABLE IS ALREADY SORTED.
011580      IF WS-FULL-COUNT-ENTRIES > 1
011590*    CONTROL PASSES TO THE STEP BELOW.
011600*    SAME REPEAT-UNTIL-NO-SWAP RULE AS THE PARTIAL SORT.
011610          PERFORM 3420-FULL-BUBBLE-COMPARE
011620              VARYING IDX-FULL FROM 1 BY 1
011630              UNTIL IDX-FULL > WS-FULL-COUNT-ENTRIES - 1
011640      END-IF.
011650  3410-FIN.
011660      EXIT.
011670*    COMPARE AND SWAP ONE ADJACENT PAIR IN THE FULL TABLE.
011680  3420-FULL-BUBBLE-COMPARE.
011690*----------------------------
011700*    SAME SWAP-THROUGH-HOLD-AREA IDIOM AS THE PARTIAL TABLE.
011710      IF WS-FULL-CELLA (IDX-FULL) > WS-FULL-CELLA (IDX-FULL + 1)
011720*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
011730          MOVE WS-FULL-ENTRIES (IDX-FULL) TO WS-SWAP-HOLD-FULL
011740*    CARRY THE VALUE OVER UNCHANGED.
011750          MOVE WS-FULL-ENTRIES (IDX-FULL + 1)
011760                               TO WS-FULL-ENTRIES (IDX-FULL)
011770*    SET THE FIELD TO THE VALUE SHOWN.
011780          MOVE WS-SWAP-HOLD-FULL
011790                               TO WS-FULL-ENTRIES (IDX-FULL + 1)
011800*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
011810          MOVE 'Y' TO WS-SWAP-MADE-SW
011820      END-IF.
011830  3420-FIN.
011840      EXIT.
011850******************************************************************
011860*    FORECAST AGGREGATOR
011870******************************************************************
011880*    DRIVER FOR THE HOURLY FORECAST PASS (CR-0333) -- READ,
011890*    PROCESS UNTIL EOF, SORT THE FORECAST TABLE, CLOSE THE FILE.
011900  4000-AGGREGATE-FORECAST.
011910*----------------------------
011920      PERFORM 4010-READ-FORECAST.
011930*    CONTROL PASSES TO THE STEP BELOW.
011940      PERFORM 4020-PROCESS-FORECAST-RECORD THRU 4020-READ-NEXT-FORECAST
011950          UNTIL WS-EOF-FORECAST.
011960*    DROP INTO THE NAMED PARAGRAPH FOR THIS STEP.
011970      PERFORM 4300-SORT-FORECAST-TABLE.
011980  4090-CLOSE-FORECAST.
011990*    RELEASE THE FILE BACK TO THE OPERATING SYSTEM.
012000      CLOSE FORECAST.
012010*    FORWARD THE VALUE TO THE NEXT FIELD.
012020      MOVE 'N' TO WS-OPEN-FORECAST.
012030  4090-FIN.
012040      EXIT.
012050*    READ ONE FORECAST ROW.  SAME EOF/BAD-STATUS PATTERN AS THE
012060*    TWO DETAIL-FILE READERS ABOVE.
012070  4010-READ-FORECAST.
012080*--------------------------
012090*    ANY STATUS BUT '00' OR '10' (EOF) IS FATAL.
012100*    SAME READ-COUNT/EOF/FATAL SPLIT AS THE TWO DETAIL READERS.
012110      READ FORECAST
012120          AT END
012130*    CARRY THE VALUE OVER UNCHANGED.
012140              MOVE 'Y' TO WS-EOF-FORECAST-SW
012150      END-READ.
012160*    TEST THE CONDITION BEFORE GOING ON.
012170      IF FS-FORECAST-OK
012180*    FOLD INTO THE ACCUMULATOR.
012190          ADD 1 TO WS-FORECAST-READ-COUNT
012200      ELSE
012210*    BRANCH ON THE CONDITION BELOW.
012220          IF NOT FS-FORECAST-EOF
012230*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
012240              MOVE 'STACELLA'           TO WERRTERM-PROGRAM
012250*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
012260*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
012270              MOVE '4010-READ-FORECAST' TO WERRTERM-PARAGRAPH
012280*    FORWARD THE VALUE TO THE NEXT FIELD.
012290              MOVE 'FORECAST'           TO WERRTERM-RESOURCE
012300*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
012310*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
012320              MOVE 'READ'               TO WERRTERM-OPERATION
012330*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
012340              MOVE FS-FORECAST          TO WERRTERM-STATUS-CODE
012350*    SET THE FIELD TO THE VALUE SHOWN.
012360              MOVE 'BAD STATUS READING HOURLY FORECAST'
012370                                        TO WERRTERM-MESSAGE
012380*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
012390*    RETURN FROM THIS CALL.
012400*    NOT EOF AND NOT OK -- NOTHING LEFT TO DO BUT TERMINATE.
012410              PERFORM 9999-FATAL-ERROR
012420          END-IF
012430      END-IF.
012440  4010-FIN.
012450      EXIT.
012460******************************************************************
012470*    BUSINESS RULE -- A FORECAST ROW WITH A SIGN BYTE OTHER
012480*    THAN '+' OR '-', OR WITH NON-NUMERIC QUANTITY DIGITS
012490*    (INCLUDING AN ALL-BLANK COLUMN), IS DROPPED.  IT DOES NOT
012500*    COUNT AS A ZERO QUANTITY AND DOES NOT ABORT THE RUN.
012510******************************************************************
012520  4020-PROCESS-FORECAST-RECORD.
012530*---------------------------------
012540*    ONLY A VALID SIGN BYTE (CLASS TEST DEFINED IN
012550*    SPECIAL-NAMES ABOVE) WITH A NUMERIC QUANTITY IS TRUSTED.
012560      MOVE FORECAST-REC TO FCS-CELLA-RECORD.
012570*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
012580      IF FCS-EXP-SIGN IS VALID-SIGN-CHAR AND FCS-EXP-AMOUNT IS NUMERIC
012590          CONTINUE
012600      ELSE
012610*    ADD INTO THE COUNTER.
012620          ADD 1 TO WS-FORECAST-SKIP-COUNT
012630          GO TO 4020-READ-NEXT-FORECAST
012640      END-IF.
012650*    APPLY THE SIGN -- THE QUANTITY DIGITS ARE UNSIGNED, THE
012660*    SIGN LIVES IN ITS OWN BYTE.
012670      MOVE FCS-EXP-AMOUNT TO WS-ROW-AMOUNT.
012680*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
012690      IF FCS-EXP-SIGN = '-'
012700          COMPUTE WS-ROW-AMOUNT = WS-ROW-AMOUNT * -1
012710      END-IF.
012720*    WHEN THE ROW CARRIES A CELLA, IT COUNTS AGAINST THAT ONE
012730*    CELLA (RESPECTING A SINGLE-CELLA RERUN FILTER).  WHEN THE
012740*    CELLA COLUMN IS BLANK (CR-0356), THE AMOUNT INSTEAD GOES
012750*    INTO THE DEFAULT-EXPECTED GRAND TOTAL, UNLESS A SINGLE-
012760*    CELLA FILTER IS ACTIVE, IN WHICH CASE IT IS ASSUMED TO
012770*    BELONG TO THAT ONE CELLA.
012780*    CELLA COLUMN PRESENT -- ACCUMULATE AGAINST THAT ONE
012790*    CELLA, RESPECTING A SINGLE-CELLA RERUN FILTER.
012800      IF FCS-CELLA NOT = SPACES
012810*    SINGLE-CELLA RERUN FILTER -- SKIP ANYTHING OUTSIDE IT.
012820          IF PRM-FILTER-CELLA NOT = SPACES
012830             AND FCS-CELLA NOT = PRM-FILTER-CELLA
012840              GO TO 4020-READ-NEXT-FORECAST
012850          END-IF
012860*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
012870          MOVE FCS-CELLA TO DET-CELLA
012880*    CONTROL PASSES TO THE STEP BELOW.
012890          PERFORM 4200-ACCUM-FORECAST-CELLA
012900      ELSE
012910*    TEST THE CONDITION BEFORE GOING ON.
012920          IF PRM-FILTER-CELLA NOT = SPACES
012930*    FORWARD THE VALUE TO THE NEXT FIELD.
012940              MOVE PRM-FILTER-CELLA TO DET-CELLA
012950*    HAND CONTROL TO THE PARAGRAPH BELOW.
012960              PERFORM 4200-ACCUM-FORECAST-CELLA
012970*    NO CELLA COLUMN (CR-0356) -- A SINGLE-CELLA RERUN
012980*    ASSUMES THE ROW BELONGS TO THE FILTER CELLA; A FULL
012990*    RUN SPREADS IT INTO THE GRAND-TOTAL DEFAULT INSTEAD.
013000          ELSE
013010*    FOLD INTO THE ACCUMULATOR.
013020              ADD WS-ROW-AMOUNT TO WS-DEFAULT-EXPECTED
013030          END-IF
013040      END-IF.
013050  4020-READ-NEXT-FORECAST.
013060*    DROP INTO THE NAMED PARAGRAPH FOR THIS STEP.
013070      PERFORM 4010-READ-FORECAST.
013080*    SAME SEARCH-OR-INSERT IDIOM AS THE TWO DETAIL-COUNTER
013090*    ACCUMULATORS, BUT ADDING A SIGNED AMOUNT INSTEAD OF
013100*    INCREMENTING A COUNT BY 1.
013110  4200-ACCUM-FORECAST-CELLA.
013120*----------------------------
013130*    SEARCH STARTS AT ENTRY 1, SAME LINEAR SEARCH IDIOM.
013140      SET IDX-FORECAST TO 1.
013150*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
013160      IF WS-FORECAST-COUNT-ENTRIES > 0
013170*    WALK THE TABLE LOOKING FOR A MATCH.
013180          SEARCH WS-FORECAST-ENTRIES
013190              AT END
013200*    HAND CONTROL TO THE PARAGRAPH BELOW.
013210                  PERFORM 4210-ADD-FORECAST-ENTRY
013220              WHEN WS-FORECAST-CELLA (IDX-FORECAST) = DET-CELLA
013230*    ACCUMULATE INTO THE RUNNING TOTAL.
013240                  ADD WS-ROW-AMOUNT
013250                     TO WS-FORECAST-AMOUNT (IDX-FORECAST)
013260          END-SEARCH
013270      ELSE
013280*    DROP INTO THE NAMED PARAGRAPH FOR THIS STEP.
013290          PERFORM 4210-ADD-FORECAST-ENTRY
013300      END-IF.
013310*    ONLY FIRES UNDER THE COMPILE-TIME DEBUG SWITCH -- NOT A
013320*    PRODUCTION DIAGNOSTIC, JUST A BENCH-TEST TRACE LINE.
013330*    DEBUG-ONLY TRACE -- SEE WS-DEBUG-SW ABOVE.
013340      IF STACELLA-DEBUG-ON
013350          DISPLAY 'TRACE FORECAST CELLA: ' DET-CELLA
013360      END-IF.
013370  4200-FIN.
013380      EXIT.
013390*    INSERT A NEW CELLA ENTRY INTO THE FORECAST TABLE, STARTING
013400*    THE EXPECTED-AMOUNT AT THE CURRENT ROW'S SIGNED VALUE.
013410  4210-ADD-FORECAST-ENTRY.
013420*----------------------------
013430*    SAME 300-ENTRY CEILING AS THE TWO DETAIL TABLES.
013440      IF WS-FORECAST-COUNT-ENTRIES >= 300
013450*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
013460          MOVE 'STACELLA'              TO WERRTERM-PROGRAM
013470*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
013480*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
013490          MOVE '4210-ADD-FORECAST-ENTRY'
013500                                       TO WERRTERM-PARAGRAPH
013510*    CARRY THE VALUE OVER UNCHANGED.
013520          MOVE 'WS-FORECAST-TABLE-AREA' TO WERRTERM-RESOURCE
013530*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
013540*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
013550          MOVE 'TABLE INSERT'          TO WERRTERM-OPERATION
013560*    FORWARD THE VALUE TO THE NEXT FIELD.
013570          MOVE '99'                    TO WERRTERM-STATUS-CODE
013580*    SET THE FIELD TO THE VALUE SHOWN.
013590          MOVE 'FORECAST CELLA TABLE IS FULL (300 ENTRIES)'
013600                                       TO WERRTERM-MESSAGE
013610*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
013620*    RETURN FROM THIS CALL.
013630          PERFORM 9999-FATAL-ERROR
013640      END-IF.
013650*    ADD INTO THE COUNTER.
013660      ADD 1 TO WS-FORECAST-COUNT-ENTRIES.
013670*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
013680      MOVE DET-CELLA   TO WS-FORECAST-CELLA (WS-FORECAST-COUNT-ENTRIES).
013690*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
013700      MOVE WS-ROW-AMOUNT
013710                       TO WS-FORECAST-AMOUNT (WS-FORECAST-COUNT-ENTRIES).
013720  4210-FIN.
013730      EXIT.
013740*    SAME BUBBLE-SORT DRIVER AS THE TWO DETAIL TABLES, AGAINST
013750*    THE FORECAST TABLE.
013760  4300-SORT-FORECAST-TABLE.
013770*----------------------------
013780      MOVE 'Y' TO WS-SWAP-MADE-SW.
013790*    CONTROL PASSES TO THE STEP BELOW.
013800      PERFORM 4310-FORECAST-BUBBLE-PASS
013810          UNTIL WS-SWAP-NOT-MADE.
013820  4300-FIN.
013830      EXIT.
013840*    ONE SWEEP OF THE FORECAST TABLE.
013850  4310-FORECAST-BUBBLE-PASS.
013860*----------------------------
013870      MOVE 'N' TO WS-SWAP-MADE-SW.
013880*    A ONE-ENTRY (OR EMPTY) TABLE IS ALREADY SORTED.
013890      IF WS-FORECAST-COUNT-ENTRIES > 1
013900*    CONTROL PASSES TO THE STEP BELOW.
013910*    SAME REPEAT-UNTIL-NO-SWAP RULE AGAIN.
013920          PERFORM 4320-FORECAST-BUBBLE-COMPARE
013930              VARYING IDX-FORECAST FROM 1 BY 1
013940              UNTIL IDX-FORECAST > WS-FORECAST-COUNT-ENTRIES - 1
013950      END-IF.
013960  4310-FIN.
013970      EXIT.
013980*    COMPARE AND SWAP ONE ADJACENT PAIR IN THE FORECAST TABLE --
013990*    THE SWAP CARRIES THE SIGNED AMOUNT FIELD, NOT A COUNT.
014000  4320-FORECAST-BUBBLE-COMPARE.
014010*----------------------------
014020*    SAME SWAP IDIOM, BUT THE HOLD AREA CARRIES A SIGNED
014030*    AMOUNT INSTEAD OF A COUNT.
014040      IF WS-FORECAST-CELLA (IDX-FORECAST) >
014050         WS-FORECAST-CELLA (IDX-FORECAST + 1)
014060*    CARRY THE VALUE OVER UNCHANGED.
014070          MOVE WS-FORECAST-ENTRIES (IDX-FORECAST)
014080                               TO WS-SWAP-HOLD-FORECAST
014090*    SET THE FIELD TO THE VALUE SHOWN.
014100          MOVE WS-FORECAST-ENTRIES (IDX-FORECAST + 1)
014110                               TO WS-FORECAST-ENTRIES (IDX-FORECAST)
014120*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
014130          MOVE WS-SWAP-HOLD-FORECAST
014140                               TO WS-FORECAST-ENTRIES (IDX-FORECAST + 1)
014150*    CARRY THE VALUE OVER UNCHANGED.
014160          MOVE 'Y' TO WS-SWAP-MADE-SW
014170      END-IF.
014180  4320-FIN.
014190      EXIT.
014200******************************************************************
014210*    MERGE AND UPSERT DRIVER
014220******************************************************************
014230*    BUSINESS RULE -- WHEN A SINGLE-CELLA RERUN IS REQUESTED,
014240*    WRITE ONLY THAT ONE CELLA'S STATISTICS RECORD; OTHERWISE
014250*    WRITE ONE RECORD FOR THE ASCENDING UNION OF EVERY CELLA
014260*    SEEN ACROSS ALL THREE ACCUMULATOR TABLES.  THE STATISTICS
014270*    FILE IS CLOSED HERE, NOT IN 6200-CLOSE-ALL-FILES, SINCE
014280*    THE NORMAL (NON-ERROR) PATH NEVER REACHES 6200 WITH THE
014290*    FILE STILL NEEDING A WRITE.
014300  5000-MERGE-AND-WRITE.
014310*----------------------------
014320      IF PRM-FILTER-CELLA NOT = SPACES
014330*    CONTROL PASSES TO THE STEP BELOW.
014340          PERFORM 5020-MERGE-SINGLE-CELLA
014350      ELSE
014360*    HAND CONTROL TO THE PARAGRAPH BELOW.
014370          PERFORM 5010-MERGE-UNION-CELLAS
014380      END-IF.
014390  5090-CLOSE-STATS-FILE.
014400*    RELEASE THE FILE BACK TO THE OPERATING SYSTEM.
014410      CLOSE STATS-FILE.
014420*    FORWARD THE VALUE TO THE NEXT FIELD.
014430      MOVE 'N' TO WS-OPEN-STATS.
014440  5090-FIN.
014450      EXIT.
014460  5010-MERGE-UNION-CELLAS.
014470*----------------------------
014480*    THREE-WAY HIGH-VALUES SENTINEL MERGE ACROSS THE PARTIAL,
014490*    FULL AND FORECAST TABLES, EACH ALREADY SORTED ASCENDING
014500*    ON CELLA.  THE LOWEST CURRENT KEY AMONG THE THREE WINS
014510*    EACH ROUND; A TABLE THAT HAS RUN OUT CONTRIBUTES HIGH-
014520*    VALUES SO IT NEVER WINS AGAIN.
014530*    START ALL THREE TABLE POINTERS AT ENTRY 1 AND PRIME THE
014540*    MERGE KEY TO SOMETHING OTHER THAN HIGH-VALUES SO THE LOOP
014550*    BELOW RUNS AT LEAST ONCE.
014560      SET IDX-PARTIAL  TO 1.
014570      SET IDX-FULL     TO 1.
014580*    SEARCH STARTS AT ENTRY 1, SAME LINEAR SEARCH IDIOM.
014590      SET IDX-FORECAST TO 1.
014600*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
014610      MOVE SPACES TO WS-MERGE-CELLA.
014620*    DROP INTO THE NAMED PARAGRAPH FOR THIS STEP.
014630      PERFORM 5011-NEXT-MERGE-KEY
014640          UNTIL WS-MERGE-CELLA = HIGH-VALUES.
014650  5010-FIN.
014660      EXIT.
014670*    ONE ROUND OF THE MERGE -- LOAD THE THREE CURRENT KEYS AND
014680*    PICK THE LOWEST; IF ALL THREE HAVE RUN OUT (ALL HIGH-
014690*    VALUES) THE WHOLE MERGE IS DONE AND NOTHING IS WRITTEN.
014700  5011-NEXT-MERGE-KEY.
014710*----------------------------
014720      PERFORM 5012-LOAD-MERGE-KEYS.
014730*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
014740      IF WS-MERGE-CELLA NOT = HIGH-VALUES
014750*    HAND CONTROL TO THE PARAGRAPH BELOW.
014760          PERFORM 5030-LOOKUP-AND-WRITE-CELLA
014770*    CONTROL PASSES TO THE STEP BELOW.
014780          PERFORM 5013-ADVANCE-MERGE-POINTERS
014790      END-IF.
014800  5011-FIN.
014810      EXIT.
014820*    LOAD THE CURRENT KEY FROM EACH TABLE (OR HIGH-VALUES IF
014830*    THAT TABLE'S POINTER HAS RUN PAST ITS LAST ENTRY), THEN
014840*    TAKE THE LOWEST OF THE THREE AS THIS ROUND'S MERGE KEY.
014850  5012-LOAD-MERGE-KEYS.
014860*----------------------------
014870      IF IDX-PARTIAL > WS-PARTIAL-COUNT-ENTRIES
014880*    FORWARD THE VALUE TO THE NEXT FIELD.
014890          MOVE HIGH-VALUES TO WS-PARTIAL-KEY-CURRENT
014900      ELSE
014910*    SET THE FIELD TO THE VALUE SHOWN.
014920          MOVE WS-PARTIAL-CELLA (IDX-PARTIAL) TO WS-PARTIAL-KEY-CURRENT
014930      END-IF.
014940*    SAME HIGH-VALUES-ON-EXHAUSTION RULE FOR THE FULL TABLE.
014950      IF IDX-FULL > WS-FULL-COUNT-ENTRIES
014960*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
014970          MOVE HIGH-VALUES TO WS-FULL-KEY-CURRENT
014980      ELSE
014990*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
015000          MOVE WS-FULL-CELLA (IDX-FULL) TO WS-FULL-KEY-CURRENT
015010      END-IF.
015020*    SAME RULE FOR THE FORECAST TABLE.
015030      IF IDX-FORECAST > WS-FORECAST-COUNT-ENTRIES
015040*    FORWARD THE VALUE TO THE NEXT FIELD.
015050          MOVE HIGH-VALUES TO WS-FORECAST-KEY-CURRENT
015060      ELSE
015070*    CARRY THE VALUE OVER UNCHANGED.
015080          MOVE WS-FORECAST-CELLA (IDX-FORECAST)
015090                                  TO WS-FORECAST-KEY-CURRENT
015100      END-IF.
015110*    START WITH THE PARTIAL KEY, THEN LET THE OTHER TWO
015120*    OVERRIDE IT IF THEY ARE LOWER.
015130      MOVE WS-PARTIAL-KEY-CURRENT TO WS-MERGE-CELLA.
015140*    THE CONDITION DECIDES WHICH PATH IS TAKEN.
015150      IF WS-FULL-KEY-CURRENT < WS-MERGE-CELLA
015160*    SET THE FIELD TO THE VALUE SHOWN.
015170          MOVE WS-FULL-KEY-CURRENT TO WS-MERGE-CELLA
015180      END-IF.
015190*    BRANCH ON THE CONDITION BELOW.
015200      IF WS-FORECAST-KEY-CURRENT < WS-MERGE-CELLA
015210*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
015220          MOVE WS-FORECAST-KEY-CURRENT TO WS-MERGE-CELLA
015230      END-IF.
015240  5012-FIN.
015250      EXIT.
015260*    ADVANCE EVERY TABLE POINTER WHOSE CURRENT KEY TIED THE
015270*    WINNING MERGE KEY -- THIS IS WHAT LETS TWO OR THREE TABLES
015280*    CONTRIBUTE TO THE SAME CELLA'S STATISTICS RECORD IN ONE
015290*    ROUND INSTEAD OF NEEDING A SEPARATE ROUND EACH.
015300  5013-ADVANCE-MERGE-POINTERS.
015310*----------------------------
015320      IF WS-PARTIAL-KEY-CURRENT = WS-MERGE-CELLA
015330          SET IDX-PARTIAL UP BY 1
015340      END-IF.
015350*    TEST THE CONDITION BEFORE GOING ON.
015360      IF WS-FULL-KEY-CURRENT = WS-MERGE-CELLA
015370          SET IDX-FULL UP BY 1
015380      END-IF.
015390*    BRANCH ON THE CONDITION BELOW.
015400      IF WS-FORECAST-KEY-CURRENT = WS-MERGE-CELLA
015410          SET IDX-FORECAST UP BY 1
015420      END-IF.
015430  5013-FIN.
015440      EXIT.
015450*    SINGLE-CELLA RERUN PATH -- NO MERGE NEEDED, JUST BUILD AND
015460*    WRITE THE ONE RECORD FOR THE FILTER CELLA.
015470  5020-MERGE-SINGLE-CELLA.
015480*----------------------------
015490      MOVE PRM-FILTER-CELLA TO WS-MERGE-CELLA.
015500*    CONTROL PASSES TO THE STEP BELOW.
015510      PERFORM 5030-LOOKUP-AND-WRITE-CELLA.
015520  5020-FIN.
015530      EXIT.
015540*    COMMON TAIL FOR BOTH MERGE PATHS -- BUILD THE STATISTICS
015550*    RECORD FOR WHATEVER CELLA IS CURRENTLY IN WS-MERGE-CELLA,
015560*    WRITE (OR REWRITE) IT, THEN LOG IT.
015570  5030-LOOKUP-AND-WRITE-CELLA.
015580*----------------------------
015590      PERFORM 5100-BUILD-STATS-RECORD.
015600*    CONTROL PASSES TO THE STEP BELOW.
015610      PERFORM 5200-WRITE-STATS-RECORD.
015620*    DROP INTO THE NAMED PARAGRAPH FOR THIS STEP.
015630      PERFORM 5300-LOG-STATS-RECORD.
015640  5030-FIN.
015650      EXIT.
015660*    ASSEMBLE ONE STATISTICS RECORD FOR WS-MERGE-CELLA.
015670*    PARTIAL-COUNT AND FULL-COUNT DEFAULT TO ZERO AND
015680*    EXPECTED-AMOUNT DEFAULTS TO THE DEFAULT-EXPECTED SPREAD
015690*    (CR-0356) BEFORE THE THREE SEARCH ALLS BELOW; A CELLA
015700*    ABSENT FROM A GIVEN TABLE SIMPLY LEAVES THAT DEFAULT ALONE.
015710  5100-BUILD-STATS-RECORD.
015720*----------------------------
015730      MOVE WS-MERGE-CELLA     TO STA-CELLA.
015740*    FORWARD THE VALUE TO THE NEXT FIELD.
015750      MOVE WFECSTA-STATS-DATE TO STA-STATS-DATE.
015760*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
015770      MOVE 0                  TO STA-PARTIAL-COUNT.
015780*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
015790      MOVE 0                  TO STA-FULL-COUNT.
015800*    CARRY THE VALUE OVER UNCHANGED.
015810      MOVE WS-DEFAULT-EXPECTED TO WS-MERGE-EXPECTED.
015820
015830*    PARTIAL-EXECUTION COUNT FOR THIS CELLA, IF ANY.  EACH
015840*    TABLE IS ALREADY SORTED ASCENDING ON ITS CELLA KEY SO
015850*    SEARCH ALL (A BINARY SEARCH) IS SAFE HERE.
015860      IF WS-PARTIAL-COUNT-ENTRIES > 0
015870          SET IDX-PARTIAL-LK TO 1
015880*    WALK THE TABLE LOOKING FOR A MATCH.
015890          SEARCH ALL WS-PARTIAL-ENTRIES
015900              AT END
015910                  CONTINUE
015920              WHEN WS-PARTIAL-CELLA (IDX-PARTIAL-LK) = WS-MERGE-CELLA
015930*    SET THE FIELD TO THE VALUE SHOWN.
015940                  MOVE WS-PARTIAL-COUNT (IDX-PARTIAL-LK)
015950                                           TO STA-PARTIAL-COUNT
015960          END-SEARCH
015970      END-IF.
015980
015990*    FULL-EXECUTION COUNT FOR THIS CELLA, IF ANY.
016000      IF WS-FULL-COUNT-ENTRIES > 0
016010          SET IDX-FULL-LK TO 1
016020*    WALK THE TABLE LOOKING FOR A MATCH.
016030          SEARCH ALL WS-FULL-ENTRIES
016040              AT END
016050                  CONTINUE
016060              WHEN WS-FULL-CELLA (IDX-FULL-LK) = WS-MERGE-CELLA
016070*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
016080                  MOVE WS-FULL-COUNT (IDX-FULL-LK) TO STA-FULL-COUNT
016090          END-SEARCH
016100      END-IF.
016110
016120*    FORECAST EXPECTED AMOUNT FOR THIS CELLA, IF ANY -- THIS
016130*    OVERRIDES THE DEFAULT-EXPECTED SPREAD MOVED IN ABOVE.
016140      IF WS-FORECAST-COUNT-ENTRIES > 0
016150          SET IDX-FORECAST-LK TO 1
016160*    WALK THE TABLE LOOKING FOR A MATCH.
016170          SEARCH ALL WS-FORECAST-ENTRIES
016180              AT END
016190                  CONTINUE
016200              WHEN WS-FORECAST-CELLA (IDX-FORECAST-LK) = WS-MERGE-CELLA
016210*    CARRY THE VALUE OVER UNCHANGED.
016220                  MOVE WS-FORECAST-AMOUNT (IDX-FORECAST-LK)
016230                                           TO WS-MERGE-EXPECTED
016240          END-SEARCH
016250      END-IF.
016260
016270*    SPLIT THE SIGNED WORK FIELD INTO THE RECORD'S SEPARATE
016280*    SIGN BYTE AND UNSIGNED AMOUNT, THE SAME SHAPE THE FORECAST
016290*    FILE ITSELF USES.
016300      IF WS-MERGE-EXPECTED < 0
016310*    FORWARD THE VALUE TO THE NEXT FIELD.
016320          MOVE '-' TO STA-EXPECTED-SIGN
016330      ELSE
016340*    SET THE FIELD TO THE VALUE SHOWN.
016350          MOVE '+' TO STA-EXPECTED-SIGN
016360      END-IF.
016370*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
016380      MOVE WS-MERGE-EXPECTED TO STA-EXPECTED-AMOUNT.
016390  5100-FIN.
016400      EXIT.
016410*    BUSINESS RULE -- INSERT-OR-REPLACE.  A FIRST-TIME CELLA/
016420*    STATS-DATE WRITES CLEAN; A RERUN FOR A DAY ALREADY LOADED
016430*    COMES BACK DUPLICATE-KEY AND IS REWRITTEN INSTEAD (CR-0528).
016440  5200-WRITE-STATS-RECORD.
016450*----------------------------
016460      WRITE STA-CELLA-RECORD
016470          INVALID KEY
016480*    HAND CONTROL TO THE PARAGRAPH BELOW.
016490              PERFORM 5210-REWRITE-STATS-RECORD
016500          NOT INVALID KEY
016510*    ACCUMULATE INTO THE RUNNING TOTAL.
016520              ADD 1 TO WS-STATS-WRITTEN-COUNT
016530      END-WRITE.
016540  5200-FIN.
016550      EXIT.
016560*    REPLACE AN EXISTING STATISTICS RECORD.  AN INVALID-KEY
016570*    HERE MEANS THE RECORD VANISHED BETWEEN THE WRITE ABOVE AND
016580*    THIS REWRITE (ANOTHER JOB DELETING BEHIND US) -- TREATED
016590*    AS FATAL SINCE IT SHOULD NEVER HAPPEN IN NORMAL OPERATION.
016600  5210-REWRITE-STATS-RECORD.
016610*----------------------------
016620      REWRITE STA-CELLA-RECORD
016630          INVALID KEY
016640*    CARRY THE VALUE OVER UNCHANGED.
016650              MOVE 'STACELLA'          TO WERRTERM-PROGRAM
016660*    WHO FAILED (PROGRAM/PARAGRAPH) AND WHAT IT WAS DOING
016670*    (RESOURCE/OPERATION) GO INTO THE COMM AREA FIRST.
016680              MOVE '5210-REWRITE-STATS-RECORD'
016690                                       TO WERRTERM-PARAGRAPH
016700*    SET THE FIELD TO THE VALUE SHOWN.
016710              MOVE 'STATS-FILE'        TO WERRTERM-RESOURCE
016720*    THE RAW FILE-STATUS VALUE AND A PLAIN-ENGLISH MESSAGE
016730*    FOLLOW, FOR THE OPERATOR BANNER ERRTERM PRINTS.
016740              MOVE 'REWRITE'           TO WERRTERM-OPERATION
016750*    THIS FIELD CARRIES THE VALUE DOWNSTREAM.
016760              MOVE FS-STATS            TO WERRTERM-STATUS-CODE
016770*    COPY THE VALUE FORWARD INTO THE TARGET FIELD.
016780              MOVE 'CANNOT REPLACE EXISTING STATISTICS RECORD'
016790                                       TO WERRTERM-MESSAGE
016800*    REPORT THE FAILURE THROUGH ERRTERM; CONTROL DOES NOT
016810*    RETURN FROM THIS CALL.
016820*    NOT EOF AND NOT OK -- NOTHING LEFT TO DO BUT TERMINATE.
016830              PERFORM 9999-FATAL-ERROR
016840          NOT INVALID KEY
016850*    ADD INTO THE COUNTER.
016860              ADD 1 TO WS-STATS-REWRITTEN-COUNT
016870      END-REWRITE.
016880  5210-FIN.
016890      EXIT.
016900*    REPORTS -- ONE LINE PER CELLA WRITTEN, SHOWING THE NUMBERS
016910*    JUST STORED, PLUS A SHORT CONFIRMATION LINE.
016920  5300-LOG-STATS-RECORD.
016930*----------------------------
016940*    ONE LINE PER CELLA, SHOWING EXACTLY WHAT WAS JUST
016950*    WRITTEN OR REPLACED.
016960      DISPLAY 'CELLA ' STA-CELLA
016970              ' PARTIAL-COUNT ' STA-PARTIAL-COUNT
016980              ' FULL-COUNT ' STA-FULL-COUNT
016990              ' EXPECTED ' STA-EXPECTED-SIGN STA-EXPECTED-AMOUNT.
017000*    ECHO THE VALUE TO SYSOUT FOR THE RUN LOG.
017010      DISPLAY 'STATISTICS RECORD STORED FOR CELLA ' STA-CELLA
017020              ' / ' STA-STATS-DATE.
017030  5300-FIN.
017040      EXIT.
017050******************************************************************
017060*    RUN TOTALS AND SHUTDOWN
017070******************************************************************
017080*    END-OF-JOB HOUSEKEEPING -- PRINT THE TOTALS, THEN CLOSE
017090*    ANYTHING STILL OPEN (NORMALLY ONLY PARM-CARD, SINCE THE
017100*    OTHER FOUR FILES ARE ALREADY CLOSED BY THEIR OWN PASSES).
017110  6000-FINALIZE.
017120*-------------------
017130      PERFORM 6100-DISPLAY-RUN-TOTALS.
017140*    CONTROL PASSES TO THE STEP BELOW.
017150      PERFORM 6200-CLOSE-ALL-FILES.
017160  6090-FIN.
017170      EXIT.
017180*    REPORTS -- RUN TOTALS BLOCK.  LETS OPERATIONS CONFIRM AT A
017190*    GLANCE THAT EVERY FILE WAS ACTUALLY READ AND THE STATISTICS
017200*    STORE ACTUALLY RECEIVED WRITES.
017210  6100-DISPLAY-RUN-TOTALS.
017220*----------------------------
017230      DISPLAY ' '.
017240      DISPLAY 'STACELLA - RUN TOTALS'.
017250*    ECHO THE VALUE TO SYSOUT FOR THE RUN LOG.
017260      DISPLAY 'PARTIAL DETAIL RECORDS READ  . : ' WS-PARTIAL-READ-COUNT.
017270      DISPLAY 'FULL DETAIL RECORDS READ . . . : ' WS-FULL-READ-COUNT.
017280*    ECHO THE VALUE TO SYSOUT FOR THE RUN LOG.
017290      DISPLAY 'FORECAST RECORDS READ  . . . . : ' WS-FORECAST-READ-COUNT.
017300      DISPLAY 'FORECAST RECORDS SKIPPED . . . : ' WS-FORECAST-SKIP-COUNT.
017310*    ECHO THE VALUE TO SYSOUT FOR THE RUN LOG.
017320      DISPLAY 'STATISTICS RECORDS INSERTED  . : ' WS-STATS-WRITTEN-COUNT.
017330      DISPLAY 'STATISTICS RECORDS REPLACED  . : '
017340              WS-STATS-REWRITTEN-COUNT.
017350*    ECHO THE VALUE TO SYSOUT FOR THE RUN LOG.
017360      DISPLAY ' '.
017370  6100-FIN.
017380      EXIT.
017390*    CLOSE WHATEVER IS STILL FLAGGED OPEN.  CALLED BOTH FROM
017400*    THE NORMAL END-OF-JOB PATH ABOVE AND FROM 9999-FATAL-ERROR
017410*    BELOW, SO EVERY CLOSE IS GUARDED BY ITS OWN OPEN-FLAG
017420*    RATHER THAN ASSUMING ALL FIVE FILES ARE OPEN.
017430  6200-CLOSE-ALL-FILES.
017440*----------------------------
017450*    PARM-CARD IS NEARLY ALWAYS STILL OPEN HERE -- THE OTHER
017460*    FOUR FILES ARE CLOSED BY THEIR OWN PASSES ABOVE.
017470      IF WS-PARM-IS-OPEN
017480          CLOSE PARM-CARD
017490      END-IF.
017500*    TEST THE CONDITION BEFORE GOING ON.
017510      IF WS-PARTIAL-IS-OPEN
017520          CLOSE PARTIAL-DETAIL
017530      END-IF.
017540*    BRANCH ON THE CONDITION BELOW.
017550      IF WS-FULL-IS-OPEN
017560          CLOSE FULL-DETAIL
017570      END-IF.
017580*    TEST THE CONDITION BEFORE GOING ON.
017590      IF WS-FORECAST-IS-OPEN
017600          CLOSE FORECAST
017610      END-IF.
017620*    BRANCH ON THE CONDITION BELOW.
017630      IF WS-STATS-IS-OPEN
017640          CLOSE STATS-FILE
017650      END-IF.
017660*    ALL FIVE CLOSES ABOVE ARE GUARDED BY THEIR OWN OPEN-FLAG SO
017670*    AN ABEND BEFORE A GIVEN FILE WAS EVER OPENED DOES NOT
017680*    ITSELF TRIP ANOTHER FATAL ERROR ON THE WAY OUT.
017690  6200-FIN.
017700      EXIT.
017710******************************************************************
017720*    FATAL-ERROR HANDLING -- CLOSE WHATEVER IS OPEN, THEN HAND
017730*    OFF TO THE SHOP-STANDARD ERRTERM SUBPROGRAM.  ERRTERM DOES
017740*    NOT RETURN CONTROL.
017750******************************************************************
017760*    EVERY READ/OPEN/WRITE/REWRITE ERROR BRANCH IN THIS PROGRAM
017770*    LOADS WERRTERM-AREA AND FALLS INTO THIS PARAGRAPH.  CLOSE
017780*    FIRST SO WHATEVER OUTPUT WAS ALREADY WRITTEN IS FLUSHED
017790*    BEFORE THE JOB GOES DOWN.
017800  9999-FATAL-ERROR.
017810*-------------------
017820*    CLOSE WHATEVER IS OPEN, HAND OFF TO ERRTERM FOR THE
017830*    OPERATOR BANNER, THEN HALT THE JOB STEP.
017840      PERFORM 6200-CLOSE-ALL-FILES.
017850      CALL 'ERRTERM' USING WERRTERM-AREA.
017860      STOP RUN.
017870  9999-FIN.
017880      EXIT.
017890  END PROGRAM STACELLA.
017900
