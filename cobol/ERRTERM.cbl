000010 IDENTIFICATION DIVISION.
000020************************************************************************
000030 PROGRAM-ID.     ERRTERM.
000040 AUTHOR.         T MALONE.
000050 INSTALLATION.   CENTRAL WHSE DATA CTR.
000060 DATE-WRITTEN.   03/14/87.
000070 DATE-COMPILED.
000080 SECURITY.       UNCLASSIFIED.
000090************************************************************************
000100* CHANGE LOG
000110*   03/14/87  TJM  INITIAL VERSION.  GENERIC FATAL-ERROR
000120*                  TERMINATION ROUTINE.  ANY BATCH PROGRAM
000130*                  CALLS THIS ON A BAD FILE STATUS, PASSING
000140*                  WERRTERM-AREA, AND DOES NOT GET CONTROL
000150*                  BACK -- SEE 9999-FATAL-ERROR IN THE
000160*                  CALLING PROGRAM FOR THE CLOSE-THEN-CALL
000170*                  SEQUENCE.
000180*   11/02/88  TJM  CR-0142  ADDED STATUS CODES 41-49 (OPEN
000190*                  AND CLOSE CONFLICTS) TO THE MESSAGE TABLE.
000200*   06/19/90  RDK  CR-0301  REPLACED THE 30-BRANCH EVALUATE
000210*                  WITH A SEARCHED TABLE -- THE EVALUATE WAS
000220*                  UNREADABLE PAST STATUS CODE 40.
000230*   02/05/93  LMP  CR-0477  ADDED WERRTERM-OPERATION TO THE
000240*                  BANNER SO THE OPERATOR CAN TELL A FAILED
000250*                  OPEN FROM A FAILED READ AT A GLANCE.
000260*   09/30/96  RDK  CR-0689  ADDED WS-DEBUG-SW; WHEN SET ON AT
000270*                  COMPILE TIME THE TABLE SEARCH INDEX IS ALSO
000280*                  DISPLAYED.
000290*   12/01/98  DJW  Y2K-014  NO DATE FIELDS IN THIS PROGRAM.
000300*                  REVIEWED AND SIGNED OFF FOR THE CENTURY
000310*                  ROLLOVER.  NO CODE CHANGE MADE.
000320*   08/11/02  LMP  CR-0915  ADDED STATUS CODE 61 (FILE
000330*                  SHARING FAILURE) -- THE STATS FILE STARTED
000340*                  RETURNING IT AFTER THE LAN MIGRATION.
000350*   03/17/03  RDK  CR-1048  ADDED A RECOVERABLE/TERMINATING
000360*                  SEVERITY FLAG TO THE BANNER SO THE OPERATOR
000370*                  DOES NOT HAVE TO MEMORIZE WHICH STATUS CODES
000380*                  ARE WORTH A RERUN.  ALSO GUARDS THE TABLE
000390*                  SEARCH WITH A TEST ON THE STATUS DIGITS --
000400*                  A GARBLED (NON-NUMERIC) STATUS CODE NO LONGER
000410*                  RIDES THROUGH SEARCH ALL UNCHALLENGED.
000420*   04/22/05  PQV  CR-1102  COMMENTING PASS ONLY -- WENT THROUGH
000430*                  AND NARRATED EVERY TABLE AND PARAGRAPH SO THE
000440*                  NEXT PERSON TOUCHING THIS DOES NOT HAVE TO
000450*                  RE-DERIVE THE SEARCH/SEVERITY LOGIC FROM
000460*                  SCRATCH.  NO LOGIC CHANGED.
000470************************************************************************
000480 ENVIRONMENT DIVISION.
000490************************************************************************
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520*    USED BY 1000-LOOKUP-STATUS-TEXT TO REJECT A GARBLED
000530*    (NON-NUMERIC) FILE STATUS BEFORE TRUSTING SEARCH ALL
000540*    AGAINST IT (CR-1048).
000550     CLASS STATUS-DIGITS IS '0' THRU '9'.
000560************************************************************************
000570 DATA DIVISION.
000580************************************************************************
000590 WORKING-STORAGE SECTION.
000600*    HOW MANY TIMES THIS RUN HAS CALLED INTO ERRTERM -- A BATCH
000610*    PROGRAM NORMALLY CALLS ONCE AND NEVER GETS CONTROL BACK,
000620*    BUT THE COUNTER IS KEPT IN CASE A FUTURE CALLER RECOVERS.
000630 77  WS-CALL-COUNT               PIC 9(05) COMP VALUE 0.
000640*    THE STATUS-TEXT LOOKED UP BY 1000-LOOKUP-STATUS-TEXT,
000650*    PRINTED ON THE BANNER'S MEANING LINE BELOW.
000660 77  WS-DISPLAY-TEXT             PIC X(20) VALUE SPACES.
000670*    'RECOVERABLE' OR 'TERMINATING', SET BY 1050-CLASSIFY-
000680*    SEVERITY AND PRINTED ON THE BANNER'S SEVERITY LINE.
000690 77  WS-SEVERITY-DISPLAY         PIC X(11) VALUE SPACES.
000700*    WS-DEBUG-SW IS FLIPPED TO 'Y' AND RECOMPILED WHEN A
000710*    PROGRAMMER NEEDS THE TABLE SEARCH INDEX ON THE SYSOUT --
000720*    NOT DRIVEN BY ANY RUN-TIME PARAMETER.
000730 77  WS-DEBUG-SW                 PIC X(01) VALUE 'N'.
000740     88  ERRTERM-DEBUG-ON                VALUE 'Y'.
000750     88  ERRTERM-DEBUG-OFF               VALUE 'N'.
000760*    WS-CICLO-SW TRACKS WHETHER THIS IS THE CALLING PROGRAM'S
000770*    FIRST CALL INTO ERRTERM IN THE RUN OR A REPEAT CALL.  NOT
000780*    CURRENTLY TESTED BY ANY PARAGRAPH -- CARRIED FOR THE NEXT
000790*    CR THAT NEEDS TO TELL THE TWO CASES APART.
000800 77  WS-CICLO-SW                 PIC X(01) VALUE SPACE.
000810     88  ERRTERM-CICLO-INICIAL          VALUE SPACE.
000820     88  ERRTERM-CICLO-CONTINUACION     VALUE '1'.
000830*    STATUS-CODE / MESSAGE-TEXT LOOKUP TABLE, LOADED FROM
000840*    VALUE CLAUSES AND SEARCHED ASCENDING ON THE CODE.  THE
000850*    FIRST TWO BYTES OF EACH FILLER ARE THE FILE-STATUS CODE,
000860*    THE REST IS THE PLAIN-ENGLISH MEANING PRINTED ON THE
000870*    BANNER -- SEE THE REDEFINES BELOW THAT BREAKS IT OUT.
000880 01  WS-STATUS-TABLE-R.
000890*    '00'-'10' -- NORMAL RETURN CODES, NOT THEMSELVES ERRORS,
000900*    BUT ERRTERM IS STILL CALLED FOR THEM ON AN OPEN/CLOSE THE
000910*    CALLING PROGRAM DID NOT EXPECT.
000920     05  FILLER   PIC X(22) VALUE '00SUCCESS'.
000930     05  FILLER   PIC X(22) VALUE '02DUP KEY ON WRITE'.
000940*    '04' IS A SHORT-READ, STILL A RECOVERABLE CONDITION.
000950     05  FILLER   PIC X(22) VALUE '04RECORD SHORT'.
000960     05  FILLER   PIC X(22) VALUE '05OPTIONAL FILE ABSENT'.
000970     05  FILLER   PIC X(22) VALUE '07NO UNIT ASSIGNED'.
000980     05  FILLER   PIC X(22) VALUE '10END OF FILE'.
000990*    '14'-'23' -- INDEXED-FILE KEY ERRORS.
001000     05  FILLER   PIC X(22) VALUE '14KEY OUT OF RANGE'.
001010     05  FILLER   PIC X(22) VALUE '21SEQUENCE ERROR'.
001020     05  FILLER   PIC X(22) VALUE '22DUPLICATE KEY'.
001030     05  FILLER   PIC X(22) VALUE '23KEY NOT FOUND'.
001040*    '30'-'39' -- PERMANENT I/O AND ENVIRONMENT ERRORS.
001050     05  FILLER   PIC X(22) VALUE '30PERMANENT I/O ERROR'.
001060     05  FILLER   PIC X(22) VALUE '31BAD FILE NAME'.
001070     05  FILLER   PIC X(22) VALUE '34BOUNDARY VIOLATION'.
001080     05  FILLER   PIC X(22) VALUE '35FILE NOT FOUND'.
001090*    DATA-SET-LEVEL PERMISSION AND LOCKING ERRORS.
001100     05  FILLER   PIC X(22) VALUE '37PERMISSION DENIED'.
001110     05  FILLER   PIC X(22) VALUE '38CLOSED WITH LOCK'.
001120     05  FILLER   PIC X(22) VALUE '39CONFLICTING ATTR'.
001130*    '41'-'49' -- OPEN/CLOSE AND LOGIC ERRORS (CR-0142).
001140
001150     05  FILLER   PIC X(22) VALUE '41FILE ALREADY OPEN'.
001160     05  FILLER   PIC X(22) VALUE '42FILE NOT OPEN'.
001170     05  FILLER   PIC X(22) VALUE '43NO PRIOR READ'.
001180     05  FILLER   PIC X(22) VALUE '44RECORD TOO LONG'.
001190*    RECORD-LENGTH AND READ-SEQUENCE LOGIC ERRORS.
001200     05  FILLER   PIC X(22) VALUE '46READ ERROR'.
001210     05  FILLER   PIC X(22) VALUE '47INPUT NOT ALLOWED'.
001220     05  FILLER   PIC X(22) VALUE '48OUTPUT NOT ALLOWED'.
001230     05  FILLER   PIC X(22) VALUE '49I/O NOT ALLOWED'.
001240*    '51'-'61' -- RECORD-LOCK, LINAGE AND SHARING ERRORS;
001250*    '61' WAS ADDED BY CR-0915 AFTER THE LAN MIGRATION.
001260     05  FILLER   PIC X(22) VALUE '51RECORD LOCKED'.
001270     05  FILLER   PIC X(22) VALUE '52END OF PAGE'.
001280     05  FILLER   PIC X(22) VALUE '57LINAGE ERROR'.
001290     05  FILLER   PIC X(22) VALUE '61FILE SHARING ERROR'.
001300*    '91' -- DEVICE/MEDIA NOT AVAILABLE.
001310     05  FILLER   PIC X(22) VALUE '91FILE NOT AVAILABLE'.
001320 01  WS-STATUS-TABLE REDEFINES WS-STATUS-TABLE-R.
001330*    30 ENTRIES, ONE PER FILLER ABOVE -- KEEP THIS OCCURS
001340*    COUNT IN STEP WITH THE FILLER COUNT OR SEARCH ALL WALKS
001350*    OFF THE END OF THE TABLE.
001360     05  WS-STATUS-ENTRY OCCURS 30 TIMES
001370             ASCENDING KEY IS WS-STATUS-CODE
001380             INDEXED BY IDX-STATUS.
001390*    TWO-BYTE CODE FOLLOWED BY THE TWENTY-BYTE MEANING TEXT.
001400         10  WS-STATUS-CODE      PIC X(02).
001410         10  WS-STATUS-TEXT      PIC X(20).
001420*    RECOVERABLE/TERMINATING SEVERITY TABLE -- '0' AND '1'
001430*    LEAD DIGITS (SUCCESS-WITH-QUALIFIER, AT-END) ARE THE
001440*    ONLY ONES WORTH A RERUN WITHOUT OPERATOR INTERVENTION.
001450*    'W' = RECOVERABLE/WARNING, 'F' = TERMINATING/FATAL; SAME
001460*    CODE ORDER AS WS-STATUS-TABLE-R ABOVE SO THE TWO TABLES
001470*    READ TOGETHER.
001480 01  WS-SEVERITY-TABLE-R.
001490     05  FILLER   PIC X(03) VALUE '00W'.
001500*    SAME CODE ORDER AS WS-STATUS-TABLE-R -- '00'-'10' ARE
001510     05  FILLER   PIC X(03) VALUE '02W'.
001520     05  FILLER   PIC X(03) VALUE '04W'.
001530     05  FILLER   PIC X(03) VALUE '05W'.
001540     05  FILLER   PIC X(03) VALUE '07F'.
001550     05  FILLER   PIC X(03) VALUE '10W'.
001560*    EVERYTHING FROM HERE DOWN IS A HARD KEY, I/O OR MEDIA
001570*    ERROR -- NONE OF IT IS WORTH RETRYING WITHOUT OPERATOR
001580*    INTERVENTION, SO THE FLAG IS 'F' STRAIGHT THROUGH.
001590     05  FILLER   PIC X(03) VALUE '14F'.
001600     05  FILLER   PIC X(03) VALUE '21F'.
001610     05  FILLER   PIC X(03) VALUE '22F'.
001620     05  FILLER   PIC X(03) VALUE '23F'.
001630*    PERMANENT I/O AND ENVIRONMENT ERRORS -- NONE OF THESE
001640     05  FILLER   PIC X(03) VALUE '30F'.
001650     05  FILLER   PIC X(03) VALUE '31F'.
001660     05  FILLER   PIC X(03) VALUE '34F'.
001670*    KEY, I/O AND ATTRIBUTE ERRORS -- ALL TERMINATING.
001680     05  FILLER   PIC X(03) VALUE '35F'.
001690     05  FILLER   PIC X(03) VALUE '37F'.
001700     05  FILLER   PIC X(03) VALUE '38F'.
001710     05  FILLER   PIC X(03) VALUE '39F'.
001720*    OPEN/CLOSE AND LOGIC ERRORS -- ALSO TERMINATING.
001730     05  FILLER   PIC X(03) VALUE '41F'.
001740     05  FILLER   PIC X(03) VALUE '42F'.
001750     05  FILLER   PIC X(03) VALUE '43F'.
001760*    OPEN/CLOSE AND LOGIC ERRORS, CONTINUED.
001770     05  FILLER   PIC X(03) VALUE '44F'.
001780     05  FILLER   PIC X(03) VALUE '46F'.
001790     05  FILLER   PIC X(03) VALUE '47F'.
001800     05  FILLER   PIC X(03) VALUE '48F'.
001810     05  FILLER   PIC X(03) VALUE '49F'.
001820*    '51' AND '52' ARE RECOVERABLE -- A RECORD LOCK OR LINAGE
001830*    HICCUP IS EXPECTED TO CLEAR ON A RERUN.
001840     05  FILLER   PIC X(03) VALUE '51W'.
001850     05  FILLER   PIC X(03) VALUE '52W'.
001860     05  FILLER   PIC X(03) VALUE '57F'.
001870     05  FILLER   PIC X(03) VALUE '61F'.
001880     05  FILLER   PIC X(03) VALUE '91F'.
001890 01  WS-SEVERITY-TABLE REDEFINES WS-SEVERITY-TABLE-R.
001900*    SAME 30-ENTRY COUNT AND CODE ORDER AS WS-STATUS-TABLE --
001910*    KEPT IN STEP SO A STATUS CODE ADDED TO ONE TABLE IS ADDED
001920*    TO THE OTHER IN THE SAME CHANGE (CR-1048).
001930     05  WS-SEVERITY-ENTRY OCCURS 30 TIMES
001940             ASCENDING KEY IS WS-SEVERITY-CODE
001950             INDEXED BY IDX-SEVERITY.
001960*    TWO-BYTE CODE FOLLOWED BY THE ONE-BYTE W/F FLAG.
001970         10  WS-SEVERITY-CODE    PIC X(02).
001980         10  WS-SEVERITY-FLAG    PIC X(01).
001990             88  WS-SEVERITY-IS-WARNING  VALUE 'W'.
002000             88  WS-SEVERITY-IS-FATAL     VALUE 'F'.
002010************************************************************************
002020 LINKAGE SECTION.
002030************************************************************************
002040*    COMMUNICATION AREA WITH THE CALLING PROGRAM -- EVERY FIELD
002050*    IS EXPECTED TO BE FILLED IN BY THE CALLER'S 9999-FATAL-
002060*    ERROR PARAGRAPH BEFORE THE CALL.
002070 COPY WERRTERM.
002080************************************************************************
002090 PROCEDURE DIVISION USING WERRTERM-AREA.
002100************************************************************************
002110*    RUN ORDER FOR EVERY CALL: COUNT THE CALL, LOOK UP THE
002120*    STATUS-CODE TEXT, CLASSIFY THE SEVERITY, PRINT THE BANNER,
002130*    THEN GOBACK.  THE CALLER ITSELF DOES THE STOP RUN --
002140*    ERRTERM ONLY REPORTS, IT NEVER HALTS THE JOB STEP.
002150 0000-MAIN-PARAGRAPH.
002160*---------------------
002170*    TALLY THE CALL BEFORE DOING ANYTHING ELSE, SO A DUMP OF
002180*    WS-CALL-COUNT (UNDER THE DEBUGGER) ALWAYS REFLECTS CALLS
002190*    MADE EVEN IF A LATER PARAGRAPH ABENDS.
002200     ADD 1                       TO WS-CALL-COUNT.
002210
002220*    FILLS WS-DISPLAY-TEXT WITH THE PLAIN-ENGLISH MEANING OF
002230*    THE CALLER'S FILE STATUS.
002240     PERFORM 1000-LOOKUP-STATUS-TEXT THRU 1100-FIN.
002250
002260*    FILLS WS-SEVERITY-DISPLAY WITH RECOVERABLE OR TERMINATING.
002270     PERFORM 1050-CLASSIFY-SEVERITY.
002280
002290*    PRINTS THE BOXED BANNER TO SYSOUT.
002300     PERFORM 2000-DISPLAY-BANNER.
002310
002320*    RETURN CONTROL TO THE CALLER'S 9999-FATAL-ERROR, WHICH
002330*    IMMEDIATELY STOPS THE RUN -- ERRTERM NEVER STOPS ITS OWN
002340*    CALLER, IT ONLY REPORTS.
002350     GOBACK.
002360 1000-LOOKUP-STATUS-TEXT.
002370*-------------------------
002380*    DEFAULT TO 'UNKNOWN' SO AN UNCATALOGUED STATUS CODE STILL
002390*    PRINTS SOMETHING RATHER THAN BLANKS.
002400     MOVE 'UNKNOWN STATUS CODE' TO WS-DISPLAY-TEXT.
002410
002420*    CR-1048 GUARD -- SEARCH ALL REQUIRES THE KEY TO COMPARE
002430*    CLEANLY; A NON-NUMERIC STATUS (CORRUPTED COMM AREA, BAD
002440*    CALLER) IS REPORTED AS SUCH INSTEAD OF RISKING AN
002450*    UNDEFINED SEARCH RESULT.
002460     IF WERRTERM-STATUS-CODE IS NOT STATUS-DIGITS
002470        MOVE 'NON-NUMERIC FILE STATUS' TO WS-DISPLAY-TEXT
002480        GO TO 1100-FIN
002490     END-IF.
002500
002510*    TABLE IS LOADED IN ASCENDING CODE ORDER SO SEARCH ALL CAN
002520*    BINARY-SEARCH IT; A MISS LEAVES THE 'UNKNOWN' DEFAULT IN
002530*    PLACE RATHER THAN ABENDING.
002540     SEARCH ALL WS-STATUS-ENTRY
002550         AT END
002560             CONTINUE
002570         WHEN WS-STATUS-CODE (IDX-STATUS) =
002580                    WERRTERM-STATUS-CODE
002590*    MATCH FOUND -- OVERWRITE THE 'UNKNOWN' DEFAULT.
002600             MOVE WS-STATUS-TEXT (IDX-STATUS)
002610                                  TO WS-DISPLAY-TEXT
002620     END-SEARCH.
002630
002640*    CR-0689 DEBUG TRACE -- COMPILE-TIME SWITCH ONLY.
002650     IF ERRTERM-DEBUG-ON
002660        DISPLAY 'ERRTERM TRACE - TABLE INDEX: ' IDX-STATUS
002670     END-IF.
002680*    RETURN TO 0000-MAIN-PARAGRAPH.
002690 1100-FIN.
002700     EXIT.
002710 1050-CLASSIFY-SEVERITY.
002720*-------------------------
002730*    DEFAULTS TO TERMINATING; A MATCH ON THE WARNING FLAG
002740*    DOWNGRADES THE BANNER TO RECOVERABLE.  STATUS CODES NOT
002750*    FOUND IN THE TABLE ARE TREATED AS TERMINATING.
002760     MOVE 'TERMINATING' TO WS-SEVERITY-DISPLAY.
002770
002780*    SAME NON-NUMERIC GUARD AS 1000-LOOKUP-STATUS-TEXT -- A
002790*    GARBLED STATUS CODE SIMPLY STAYS AT THE TERMINATING
002800*    DEFAULT RATHER THAN BEING SEARCHED FOR.
002810     IF WERRTERM-STATUS-CODE IS STATUS-DIGITS
002820        SEARCH ALL WS-SEVERITY-ENTRY
002830            AT END
002840                CONTINUE
002850*    A MATCH FLIPS THE DEFAULT ONLY WHEN THE TABLE SAYS 'W'.
002860            WHEN WS-SEVERITY-CODE (IDX-SEVERITY) =
002870                       WERRTERM-STATUS-CODE
002880                IF WS-SEVERITY-IS-WARNING (IDX-SEVERITY)
002890                   MOVE 'RECOVERABLE' TO WS-SEVERITY-DISPLAY
002900                END-IF
002910*    NO MATCH LEAVES THE TERMINATING DEFAULT IN PLACE.
002920        END-SEARCH
002930     END-IF.
002940*    RETURN TO 0000-MAIN-PARAGRAPH.
002950 1060-FIN.
002960     EXIT.
002970 2000-DISPLAY-BANNER.
002980*---------------------
002990*    EIGHT-LINE BOXED BANNER -- PROGRAM, PARAGRAPH, RESOURCE
003000*    AND OPERATION IDENTIFY WHERE THE FAILURE HAPPENED;
003010*    FILE STAT/MEANING/SEVERITY EXPLAIN WHAT THE STATUS CODE
003020*    MEANS AND WHETHER IT IS WORTH A RERUN; MESSAGE IS THE
003030*    CALLER'S OWN PLAIN-ENGLISH DESCRIPTION OF WHAT IT WAS
003040*    DOING AT THE TIME.
003050     DISPLAY ' '.
003060     DISPLAY '****************************************'.
003070*    TOP RULE AND TITLE OF THE BOX.
003080     DISPLAY '*   FATAL ERROR - RUN TERMINATED BY     *'.
003090     DISPLAY '*   ERRTERM                             *'.
003100     DISPLAY '****************************************'.
003110     DISPLAY '* PROGRAM    : ' WERRTERM-PROGRAM.
003120*    WHO (PROGRAM/PARAGRAPH) AND WHAT (RESOURCE/OPERATION).
003130     DISPLAY '* PARAGRAPH  : ' WERRTERM-PARAGRAPH.
003140     DISPLAY '* RESOURCE   : ' WERRTERM-RESOURCE.
003150*    OPERATION LINE COMPLETES THE WHERE-IT-HAPPENED GROUP.
003160     DISPLAY '* OPERATION  : ' WERRTERM-OPERATION.
003170*    RAW STATUS CODE, ITS MEANING AND ITS SEVERITY.
003180     DISPLAY '* FILE STAT  : ' WERRTERM-STATUS-CODE.
003190*    LOOKED UP BY 1000-LOOKUP-STATUS-TEXT ABOVE.
003200     DISPLAY '* MEANING    : ' WS-DISPLAY-TEXT.
003210     DISPLAY '* SEVERITY   : ' WS-SEVERITY-DISPLAY.
003220*    THE CALLER'S OWN ONE-LINE DESCRIPTION.
003230     DISPLAY '* MESSAGE    : ' WERRTERM-MESSAGE.
003240     DISPLAY '****************************************'.
003250     DISPLAY ' '.
003260
003270*    CR-0689 DEBUG TRACE -- PRINTS THE COMPACT ONE-LINE VIEW
003280*    OF THE COMM AREA (COPY WERRTERM'S WERRTERM-TRACE-LINE
003290*    REDEFINES) SO A BENCH TEST CAN GREP A SINGLE LINE INSTEAD
003300*    OF SCANNING THE FULL BOXED BANNER ABOVE.
003310     IF ERRTERM-DEBUG-ON
003320*    COMPACT ONE-LINE TRACE, NOT THE FULL BOXED BANNER.
003330        DISPLAY 'TL:' WERRTERM-TL-PROGRAM ':'
003340*    (CONTINUATION OF THE TRACE LINE DISPLAY ABOVE)
003350                WERRTERM-TL-OPERATION ':' WERRTERM-TL-STATUS
003360                ':' WERRTERM-TL-MESSAGE
003370     END-IF.
003380*    RETURN TO 0000-MAIN-PARAGRAPH, WHICH THEN GOBACKS.
003390 2100-FIN.
003400     EXIT.
003410 END PROGRAM ERRTERM.
