000010******************************************************************
000020*    COPY WPARMCEL  --  RUN PARAMETER CARD
000030*    ONE OPTIONAL RECORD READ AT STARTUP FROM PARM-CARD.  A
000040*    BLANK FIELD MEANS "USE THE DEFAULT" -- A MISSING CARD
000050*    ENTIRELY MEANS "USE ALL DEFAULTS".  PRM-TIME-ZONE IS
000060*    CARRIED THROUGH TO THE RUN LOG ONLY; IT DOES NOT SELECT
000070*    A ZONE TABLE.
000080******************************************************************
000090 01  PRM-CARD-RECORD.
000100     05  PRM-OVERRIDE-DATE       PIC X(10).
000110     05  PRM-FILTER-CELLA        PIC X(08).
000120     05  PRM-TIME-ZONE           PIC X(03).
000130     05  FILLER                  PIC X(39).
